000010******************************************************************
000020*  SISTEMAS MINORISTA S.A. - DEPTO. SISTEMAS                      *
000030*  PROGRAMA: PROCVTAS                                             *
000040*  PROPOSITO: PROCESO BATCH DE VENTAS MINORISTAS. LEE EL ARCHIVO   *
000050*  DE VENTAS DEL DIA Y EL CATALOGO DE ARTICULOS, VALIDA LA         *
000060*  CALIDAD DE LOS DATOS DE VENTAS, DEPURA AMBOS ARCHIVOS, ENRIQUECE*
000070*  CADA VENTA CON LOS DATOS DEL ARTICULO, CALCULA LAS METRICAS DE  *
000080*  FACTURACION Y GANANCIA, ARMA LOS RESUMENES POR CATEGORIA,       *
000090*  TIENDA Y FECHA, Y EMITE EL INFORME FINAL DE LA CORRIDA.         *
000100******************************************************************
000110*  HISTORIAL DE CAMBIOS                                           *
000120*  11/06/1991 RB  ALTA DEL PROGRAMA (REEMPLAZA LA PLANILLA         *
000130*                 MANUAL DE CIERRE DIARIO DE VENTAS).              *
000140*  03/02/1992 CP  SE AGREGAN LOS OCHO CHEQUEOS DE CALIDAD SOBRE    *
000150*                 EL ARCHIVO DE VENTAS (REQ-0058).                 *
000160*  14/08/1993 SU  SE INCORPORA EL ENRIQUECIMIENTO CONTRA EL        *
000170*                 CATALOGO DE ARTICULOS, ANTES LAS METRICAS SE     *
000180*                 CALCULABAN SOLO CON EL PRECIO DE VENTA           *
000190*                 (REQ-0091).                                     *
000200*  20/01/1994 RG  SE AGREGA EL RESUMEN POR TIENDA, PEDIDO POR      *
000210*                 GERENCIA COMERCIAL (REQ-0112).                  *
000220*  09/11/1994 RB  SE AGREGA EL RESUMEN POR FECHA (REQ-0130).       *
000230*  17/05/1995 CP  SE ELIMINA LA DOBLE CARGA A BASE DE DATOS, EL    *
000240*                 ARCHIVO DEPURADO PASA A SER LA UNICA SALIDA      *
000250*                 (REQ-0148).                                     *
000260*  02/10/1996 SU  CORRECCION: LAS VENTAS CON TRANSACTION_ID         *
000270*                 REPETIDO SE CONTABILIZABAN DOS VECES EN LOS      *
000280*                 RESUMENES (REQ-0171).                            *
000290*  25/03/1997 RG  SE AGREGA EL INFORME DE TOP 5 PRODUCTOS POR      *
000300*                 VENTA NETA (REQ-0196).                          *
000310*  11/12/1998 RB  AJUSTE DE FIN DE SIGLO: LA VALIDACION DE FECHA   *
000320*                 NO CONTEMPLABA BIEN LOS AnIOS BISIESTOS          *
000330*                 SECULARES; SE COORDINA EL CAMBIO CON VALFEC01    *
000340*                 (REQ-0219, FIX Y2K).                             *
000350*  30/06/2000 CP  SE AMPLIA LA TABLA DE VENTAS EN MEMORIA DE 2000   *
000360*                 A 5000 REGISTROS POR EL CRECIMIENTO DE LAS       *
000370*                 BOCAS DE EXPENDIO (REQ-0248).                    *
000380*  14/09/2002 SU  SE AGREGA EL PROMEDIO DE MARGEN DE GANANCIA AL    *
000390*                 RESUMEN POR TIENDA (REQ-0271).                  *
000400*  05/04/2004 RG  SE DESCARTAN LAS VENTAS CON ID DE TRANSACCION    *
000410*                 DUPLICADO ANTES DE ENRIQUECER, NO DESPUES        *
000420*                 (REQ-0299).                                    *
000430*  18/08/2004 RB  CORRECCION: EL CHEQUEO DE PRECIO UNITARIO MINIMO *
000440*                 TENIA LA COMA DE LA VIEJA PLANILLA EN LUGAR DEL  *
000450*                 PUNTO DECIMAL, EL PISO DE $0.01 NUNCA SE APLICABA*
000460*                 (REQ-0305).                                    *
000470******************************************************************
000480       IDENTIFICATION DIVISION.
000490       PROGRAM-ID. PROCVTAS.
000500       AUTHOR. R. BALSIMELLI.
000510       INSTALLATION. SISTEMAS MINORISTA S.A. - DEPTO. SISTEMAS.
000520       DATE-WRITTEN. 11/06/1991.
000530       DATE-COMPILED. 05/04/2004.
000540       SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA.
000550*-----------------------------------------------------------------*
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600
000610       INPUT-OUTPUT SECTION.
000620
000630       FILE-CONTROL.
000640
000650           SELECT ENT-VENTAS
000660               ASSIGN TO VENTAS
000670               ORGANIZATION IS LINE SEQUENTIAL
000680               FILE STATUS IS FS-VENTAS.
000690
000700           SELECT ENT-PRODUCTO
000710               ASSIGN TO PRODUCTO
000720               ORGANIZATION IS LINE SEQUENTIAL
000730               FILE STATUS IS FS-PRODUCTO.
000740
000750           SELECT SAL-DETALLE
000760               ASSIGN TO DETALLE
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS IS FS-DETALLE.
000790
000800           SELECT SAL-PRODLIMP
000810               ASSIGN TO PRODLIMP
000820               ORGANIZATION IS LINE SEQUENTIAL
000830               FILE STATUS IS FS-PRODLIMP.
000840
000850           SELECT SAL-RESCATEGO
000860               ASSIGN TO RESCATEG
000870               ORGANIZATION IS LINE SEQUENTIAL
000880               FILE STATUS IS FS-RESCATEGO.
000890
000900           SELECT SAL-RESTIENDA
000910               ASSIGN TO RESTIEND
000920               ORGANIZATION IS LINE SEQUENTIAL
000930               FILE STATUS IS FS-RESTIENDA.
000940
000950           SELECT SAL-RESFECHA
000960               ASSIGN TO RESFECHA
000970               ORGANIZATION IS LINE SEQUENTIAL
000980               FILE STATUS IS FS-RESFECHA.
000990
001000           SELECT SAL-INFORME
001010               ASSIGN TO INFORME
001020               ORGANIZATION IS LINE SEQUENTIAL
001030               FILE STATUS IS FS-INFORME.
001040
001050*-----------------------------------------------------------------*
001060       DATA DIVISION.
001070
001080       FILE SECTION.
001090*-----------------------------------------------------------------*
001100       FD  ENT-VENTAS.
001110           COPY VENTAS.
001120*-----------------------------------------------------------------*
001130       FD  ENT-PRODUCTO.
001140           COPY PRODUCTO.
001150*-----------------------------------------------------------------*
001160       FD  SAL-DETALLE.
001170           COPY DETVTA.
001180*-----------------------------------------------------------------*
001190*  SALIDA DEL CATALOGO YA DEPURADO (MISMO ANCHO QUE EL CRUDO).     *
001200*-----------------------------------------------------------------*
001210       FD  SAL-PRODLIMP.
001220       01  WS-FD-PRODLIMP              PIC X(100).
001230*-----------------------------------------------------------------*
001240       FD  SAL-RESCATEGO.
001250       01  WS-FD-RESCATEGO             PIC X(90).
001260*-----------------------------------------------------------------*
001270       FD  SAL-RESTIENDA.
001280       01  WS-FD-RESTIENDA             PIC X(70).
001290*-----------------------------------------------------------------*
001300       FD  SAL-RESFECHA.
001310       01  WS-FD-RESFECHA              PIC X(70).
001320*-----------------------------------------------------------------*
001330       FD  SAL-INFORME.
001340       01  WS-FD-INFORME               PIC X(100).
001350*-----------------------------------------------------------------*
001360       WORKING-STORAGE SECTION.
001370*-----------------------------------------------------------------*
001380*  LAYOUTS COMUNES DE RESUMENES E INFORME (VER RESUMEN.CPY).       *
001390*-----------------------------------------------------------------*
001400           COPY RESUMEN.
001410*-----------------------------------------------------------------*
001420*    VARIABLES FILE STATUS DE TODOS LOS ARCHIVOS                   *
001430*-----------------------------------------------------------------*
001440       01  FS-STATUS.
001450           05  FS-VENTAS                PIC X(02).
001460               88  FS-VENTAS-OK               VALUE '00'.
001470               88  FS-VENTAS-EOF              VALUE '10'.
001480               88  FS-VENTAS-NFD              VALUE '35'.
001490           05  FS-PRODUCTO               PIC X(02).
001500               88  FS-PRODUCTO-OK              VALUE '00'.
001510               88  FS-PRODUCTO-EOF             VALUE '10'.
001520               88  FS-PRODUCTO-NFD             VALUE '35'.
001530           05  FS-DETALLE                PIC X(02).
001540               88  FS-DETALLE-OK               VALUE '00'.
001550           05  FS-PRODLIMP               PIC X(02).
001560               88  FS-PRODLIMP-OK              VALUE '00'.
001570           05  FS-RESCATEGO              PIC X(02).
001580               88  FS-RESCATEGO-OK             VALUE '00'.
001590           05  FS-RESTIENDA              PIC X(02).
001600               88  FS-RESTIENDA-OK             VALUE '00'.
001610           05  FS-RESFECHA               PIC X(02).
001620               88  FS-RESFECHA-OK              VALUE '00'.
001630           05  FS-INFORME                PIC X(02).
001640               88  FS-INFORME-OK               VALUE '00'.
001650           05  FILLER                   PIC X(04).
001660*-----------------------------------------------------------------*
001661*    SUBINDICES SUELTOS DE USO GENERAL, DECLARADOS COMO CAMPOS 77  *
001662*    INDEPENDIENTES (NO FORMAN PARTE DE NINGUN GRUPO DE CONTROL),  *
001663*    SEGUN LA COSTUMBRE DE ESTA CASA PARA ESCALARES DE TRABAJO.    *
001664*-----------------------------------------------------------------*
001665       77  WS-SUB                       PIC S9(05) COMP.
001666       77  WS-SUB2                      PIC S9(05) COMP.
001667       77  WS-TRIM-POS-INI              PIC S9(04) COMP.
001670*-----------------------------------------------------------------*
001680*    CONTADORES DE TRABAJO (TODOS COMP, COMO SE                   *
001685*    ESTILA EN ESTA CASA PARA CUALQUIER VARIABLE DE CONTROL).      *
001690*-----------------------------------------------------------------*
001700       01  WS-CONTADORES.
001730           05  WS-CONT-VENTAS-LEIDAS     PIC S9(07) COMP.
001740           05  WS-CONT-PRODUCTOS-LEIDOS  PIC S9(07) COMP.
001750           05  WS-CONT-DETALLE           PIC S9(07) COMP.
001760           05  WS-CONT-DUPLICADAS        PIC S9(07) COMP.
001770           05  WS-CONT-ID-NULO           PIC S9(07) COMP.
001780           05  WS-CONT-PROD-NULO         PIC S9(07) COMP.
001790           05  WS-CONT-CANT-INVALIDA     PIC S9(07) COMP.
001800           05  WS-CONT-PRECIO-INVALIDO   PIC S9(07) COMP.
001810           05  WS-CONT-DESC-INVALIDO     PIC S9(07) COMP.
001820           05  WS-CONT-FECHA-INVALIDA    PIC S9(07) COMP.
001830           05  WS-CONT-CLIENTE-RELLENO   PIC S9(07) COMP.
001840           05  WS-CONT-DESC-CORREGIDO    PIC S9(07) COMP.
001850           05  WS-CONT-SIN-MATCH         PIC S9(07) COMP.
001860           05  WS-CONT-CHEQUEOS-OK       PIC S9(02) COMP.
001870           05  WS-CONT-CATEGORIAS        PIC S9(04) COMP.
001880           05  WS-CONT-TIENDAS           PIC S9(04) COMP.
001890           05  WS-CONT-FECHAS            PIC S9(05) COMP.
001900           05  WS-CONT-TOPPROD           PIC S9(05) COMP.
001910           05  WS-CONT-LINEAS-INFORME    PIC S9(07) COMP.
001930           05  FILLER                   PIC X(04).
001940*-----------------------------------------------------------------*
001950*    VISTA HEXA/DECIMAL DEL CONTADOR DE LINEAS DE INFORME, SE      *
001960*    USABA EN EL LISTADO DE AUDITORIA DE OPERACIONES DE NOCHE.     *
001970*-----------------------------------------------------------------*
001980       01  WS-CONT-LINEAS-R REDEFINES WS-CONT-LINEAS-INFORME.
001990           05  FILLER                   PIC S9(03) COMP.
002000           05  WS-CONT-LINEAS-BAJO      PIC S9(04) COMP.
002010*-----------------------------------------------------------------*
002020       01  WS-ETAPA-ACTUAL              PIC X(30) VALUE SPACES.
002030*-----------------------------------------------------------------*
002040*    AREA DE TRABAJO PARA GRABAR EL CATALOGO YA DEPURADO (MISMO     *
002050*    ANCHO QUE EL CRUDO DE ENT-PRODUCTO).                          *
002060*-----------------------------------------------------------------*
002070       01  WS-SAL-PRODLIMP.
002080           05  WS-PL-ID-PRODUCTO        PIC X(10).
002090           05  WS-PL-NOMBRE             PIC X(30).
002100           05  WS-PL-CATEGORIA          PIC X(20).
002110           05  WS-PL-MARCA              PIC X(20).
002120           05  WS-PL-COSTO-UNIT         PIC S9(06)V9(02).
002130           05  WS-PL-STOCK              PIC S9(07).
002140           05  FILLER                   PIC X(05).
002150*-----------------------------------------------------------------*
002160*    TABLA DE VENTAS EN MEMORIA (VER EXTRACT).                     *
002170*-----------------------------------------------------------------*
002180       01  WS-TABLA-VENTAS.
002190           05  WS-TB-VENTA OCCURS 5000 TIMES.
002200               10  WS-TBV-ID-VENTA       PIC X(10).
002210               10  WS-TBV-FECHA-VENTA    PIC X(10).
002220               10  WS-TBV-ID-PRODUCTO    PIC X(10).
002230               10  WS-TBV-CANTIDAD       PIC S9(05).
002240               10  WS-TBV-PRECIO-UNIT    PIC S9(06)V9(02).
002250               10  WS-TBV-ID-CLIENTE     PIC X(10).
002260               10  WS-TBV-ID-TIENDA      PIC X(05).
002270               10  WS-TBV-PCT-DESCUENTO  PIC S9(01)V9(04).
002280               10  WS-TBV-FECHA-OK       PIC X(01).
002290                   88  WS-TBV-FECHA-ES-VALIDA  VALUE 'S'.
002300               10  WS-TBV-ES-DUPLICADA   PIC X(01).
002310                   88  WS-TBV-DUPLICADA-SI      VALUE 'S'.
002320               10  FILLER                PIC X(03).
002330*-----------------------------------------------------------------*
002340*    TABLA DE PRODUCTOS EN MEMORIA (MISMO LAYOUT QUE EL PASADO A   *
002350*    BUSCPROD EN SU LINKAGE LK-TABLA-PRODUCTOS).                   *
002360*-----------------------------------------------------------------*
002370       01  WS-TABLA-PRODUCTOS.
002380           05  WS-TB-PRODUCTO OCCURS 2000 TIMES.
002390               10  WS-TB-ID-PRODUCTO     PIC X(10).
002400               10  WS-TB-NOMBRE          PIC X(30).
002410               10  WS-TB-CATEGORIA       PIC X(20).
002420               10  WS-TB-MARCA           PIC X(20).
002430               10  WS-TB-COSTO-UNIT      PIC S9(06)V9(02).
002440               10  WS-TB-STOCK           PIC S9(07).
002450               10  FILLER                PIC X(05).
002460*-----------------------------------------------------------------*
002470*    TABLA DE VENTAS ENRIQUECIDAS (SALIDA DE TRANSFORM).           *
002480*-----------------------------------------------------------------*
002490       01  WS-TABLA-DETALLE.
002500           05  WS-TB-DETALLE OCCURS 5000 TIMES.
002510               10  WS-TBD-ID-VENTA         PIC X(10).
002520               10  WS-TBD-FECHA-VENTA      PIC X(10).
002530               10  WS-TBD-ID-PRODUCTO      PIC X(10).
002540               10  WS-TBD-CANTIDAD         PIC S9(05).
002550               10  WS-TBD-PRECIO-UNIT      PIC S9(06)V9(02).
002560               10  WS-TBD-ID-CLIENTE       PIC X(10).
002570               10  WS-TBD-ID-TIENDA        PIC X(05).
002580               10  WS-TBD-PCT-DESCUENTO    PIC S9(01)V9(04).
002590               10  WS-TBD-NOMBRE-PRODUCTO  PIC X(30).
002600               10  WS-TBD-CATEGORIA        PIC X(20).
002610               10  WS-TBD-MARCA            PIC X(20).
002620               10  WS-TBD-COSTO-UNIT       PIC S9(06)V9(02).
002630               10  WS-TBD-BRUTO            PIC S9(09)V9(02).
002640               10  WS-TBD-IMP-DESCUENTO    PIC S9(09)V9(02).
002650               10  WS-TBD-NETO             PIC S9(09)V9(02).
002660               10  WS-TBD-COSTO-TOTAL      PIC S9(09)V9(02).
002670               10  WS-TBD-GANANCIA         PIC S9(09)V9(02).
002680               10  WS-TBD-MARGEN-PCT       PIC S9(04)V9(02).
002690               10  WS-TBD-IND-MARGEN       PIC X(01).
002700                   88  WS-TBD-MARGEN-DEFINIDO  VALUE 'S'.
002710                   88  WS-TBD-MARGEN-NULO      VALUE 'N'.
002720               10  WS-TBD-IND-MATCH        PIC X(01).
002730                   88  WS-TBD-PRODUCTO-ENCONTRADO VALUE 'E'.
002740                   88  WS-TBD-PRODUCTO-SIN-MATCH  VALUE 'M'.
002750               10  FILLER                  PIC X(04).
002760*-----------------------------------------------------------------*
002770*    TABLAS DE ACUMULACION DE LOS TRES RESUMENES. LOS TOTALES SE   *
002780*    ACUMULAN EN COMP Y SE PASAN A LOS CAMPOS DISPLAY DE SALIDA     *
002790*    RECIEN AL GRABAR (VER LOAD).                                  *
002800*-----------------------------------------------------------------*
002810       01  WS-TABLA-CATEGORIAS.
002820           05  WS-TBC-CATEGORIA OCCURS 50 TIMES.
002830               10  WS-TBC-NOMBRE         PIC X(20).
002840               10  WS-TBC-TOT-VENTAS      PIC S9(07) COMP.
002850               10  WS-TBC-TOT-UNIDADES    PIC S9(09) COMP.
002860               10  WS-TBC-TOT-BRUTO       PIC S9(11)V9(02) COMP.
002870               10  WS-TBC-TOT-NETO        PIC S9(11)V9(02) COMP.
002880               10  WS-TBC-TOT-GANANCIA    PIC S9(11)V9(02) COMP.
002890               10  FILLER                 PIC X(05).
002900*-----------------------------------------------------------------*
002910       01  WS-TABLA-TIENDAS.
002920           05  WS-TBT-TIENDA OCCURS 200 TIMES.
002930               10  WS-TBT-ID-TIENDA      PIC X(05).
002940               10  WS-TBT-TOT-VENTAS      PIC S9(07) COMP.
002950               10  WS-TBT-TOT-UNIDADES    PIC S9(09) COMP.
002960               10  WS-TBT-TOT-NETO        PIC S9(11)V9(02) COMP.
002970               10  WS-TBT-TOT-GANANCIA    PIC S9(11)V9(02) COMP.
002980               10  WS-TBT-SUMA-MARGEN     PIC S9(07)V9(02) COMP.
002990               10  WS-TBT-CANT-MARGEN     PIC S9(07) COMP.
003000               10  WS-TBT-MARGEN-PROM     PIC S9(04)V9(02) COMP.
003010               10  FILLER                 PIC X(05).
003020*-----------------------------------------------------------------*
003030       01  WS-TABLA-FECHAS.
003040           05  WS-TBF-FECHA OCCURS 1100 TIMES.
003050               10  WS-TBF-FECHA-VTA      PIC X(10).
003060               10  WS-TBF-TOT-VENTAS      PIC S9(07) COMP.
003070               10  WS-TBF-TOT-UNIDADES    PIC S9(09) COMP.
003080               10  WS-TBF-TOT-NETO        PIC S9(11)V9(02) COMP.
003090               10  WS-TBF-TOT-GANANCIA    PIC S9(11)V9(02) COMP.
003100               10  FILLER                 PIC X(05).
003110*-----------------------------------------------------------------*
003120*    TABLA DE PRODUCTOS MAS VENDIDOS (POR NOMBRE), PARA EL TOP 5   *
003130*    DEL INFORME FINAL.                                            *
003140*-----------------------------------------------------------------*
003150       01  WS-TABLA-TOPPROD.
003160           05  WS-TBP-PRODUCTO OCCURS 2000 TIMES.
003170               10  WS-TBP-NOMBRE         PIC X(30).
003180               10  WS-TBP-TOT-VENTAS      PIC S9(07) COMP.
003190               10  WS-TBP-TOT-UNIDADES    PIC S9(09) COMP.
003200               10  WS-TBP-TOT-NETO        PIC S9(11)V9(02) COMP.
003210               10  FILLER                 PIC X(05).
003220*-----------------------------------------------------------------*
003230*    RESULTADOS DE LOS OCHO CHEQUEOS DE CALIDAD (VALIDATE).        *
003240*-----------------------------------------------------------------*
003250       01  WS-TABLA-CHEQUEOS.
003260           05  WS-TBCHK-CHEQUEO OCCURS 8 TIMES.
003270               10  WS-TBCHK-NOMBRE       PIC X(24).
003280               10  WS-TBCHK-RESULT       PIC X(05).
003290               10  WS-TBCHK-MENSAJE      PIC X(60).
003300               10  FILLER                PIC X(04).
003310*-----------------------------------------------------------------*
003320*    AREAS AUXILIARES PARA EL INTERCAMBIO DE ENTRADAS AL ORDENAR   *
003330*    LAS TABLAS DE RESUMEN (METODO DE BURBUJA, COMO SE VENIA        *
003340*    ORDENANDO TODO LISTADO DE ESTA CASA ANTES DE USAR SORT).       *
003350*-----------------------------------------------------------------*
003360       01  WS-TBC-CATEGORIA-AUX.
003370          05  WS-TBCX-NOMBRE           PIC X(20).
003380          05  WS-TBCX-TOT-VENTAS       PIC S9(07) COMP.
003390          05  WS-TBCX-TOT-UNIDADES     PIC S9(09) COMP.
003400          05  WS-TBCX-TOT-BRUTO        PIC S9(11)V9(02) COMP.
003410          05  WS-TBCX-TOT-NETO         PIC S9(11)V9(02) COMP.
003420          05  WS-TBCX-TOT-GANANCIA     PIC S9(11)V9(02) COMP.
003430          05  FILLER                    PIC X(05).
003440       01  WS-TBT-TIENDA-AUX.
003450          05  WS-TBTX-ID-TIENDA        PIC X(05).
003460          05  WS-TBTX-TOT-VENTAS       PIC S9(07) COMP.
003470          05  WS-TBTX-TOT-UNIDADES     PIC S9(09) COMP.
003480          05  WS-TBTX-TOT-NETO         PIC S9(11)V9(02) COMP.
003490          05  WS-TBTX-TOT-GANANCIA     PIC S9(11)V9(02) COMP.
003500          05  WS-TBTX-SUMA-MARGEN      PIC S9(07)V9(02) COMP.
003510          05  WS-TBTX-CANT-MARGEN      PIC S9(07) COMP.
003520          05  WS-TBTX-MARGEN-PROM      PIC S9(04)V9(02) COMP.
003530          05  FILLER                    PIC X(05).
003540       01  WS-TBF-FECHA-AUX.
003550          05  WS-TBFX-FECHA-VTA        PIC X(10).
003560          05  WS-TBFX-TOT-VENTAS       PIC S9(07) COMP.
003570          05  WS-TBFX-TOT-UNIDADES     PIC S9(09) COMP.
003580          05  WS-TBFX-TOT-NETO         PIC S9(11)V9(02) COMP.
003590          05  WS-TBFX-TOT-GANANCIA     PIC S9(11)V9(02) COMP.
003600          05  FILLER                    PIC X(05).
003610       01  WS-TBP-PRODUCTO-AUX.
003620          05  WS-TBPX-NOMBRE           PIC X(30).
003630          05  WS-TBPX-TOT-VENTAS       PIC S9(07) COMP.
003640          05  WS-TBPX-TOT-UNIDADES     PIC S9(09) COMP.
003650          05  WS-TBPX-TOT-NETO         PIC S9(11)V9(02) COMP.
003660          05  FILLER                    PIC X(06).
003670*-----------------------------------------------------------------*
003680*    AREA DE TRABAJO PARA EL RECORTE DE ESPACIOS DE LOS CAMPOS     *
003690*    ALFANUMERICOS DEL CATALOGO (LIMPIAR PRODUCTOS).               *
003700*-----------------------------------------------------------------*
003710       01  WS-TRIM-CAMPO                PIC X(30).
003720       01  WS-TRIM-CAMPO-R REDEFINES WS-TRIM-CAMPO.
003730           05  WS-TRIM-POS PIC X(01) OCCURS 30 TIMES.
003740
003750       01  WS-TRIM-RESULT               PIC X(30).
003760       01  WS-TRIM-RESULT-R REDEFINES WS-TRIM-RESULT.
003770           05  WS-TRIM-RES-POS PIC X(01) OCCURS 30 TIMES.
003780*-----------------------------------------------------------------*
003790*    AREA DE LLAMADA A VALFEC01 (VALIDACION DE FECHA DE VENTA).    *
003800*-----------------------------------------------------------------*
003810       01  WS-VF-AREA.
003820           05  WS-VF-ENTRADA.
003830               10  WS-VF-FEC-I.
003840                   15  WS-VF-DD-I        PIC 9(02).
003850                   15  WS-VF-MM-I        PIC 9(02).
003860                   15  WS-VF-AAAA-I      PIC 9(04).
003870           05  WS-VF-SALIDA.
003880               10  WS-VF-VALIDACION-O    PIC X(01).
003890                   88  WS-VF-FECHA-VALIDA    VALUE 'S'.
003900               10  WS-VF-MOTIVO-ERROR-O.
003910                   15  WS-VF-COD-ERROR-O PIC X(20).
003920                   15  WS-VF-DES-ERROR-O PIC X(100).
003930*-----------------------------------------------------------------*
003940*    AREA DE LLAMADA A BUSCPROD (ENRIQUECIMIENTO POR CATALOGO).    *
003950*-----------------------------------------------------------------*
003960       01  WS-BUS-AREA.
003970           05  WS-BUS-ID-PRODUCTO       PIC X(10).
003980           05  WS-BUS-CANT-PRODUCTOS    PIC S9(04) COMP.
003990           05  WS-BUS-HALLADO           PIC X(01).
004000               88  WS-BUS-SI-HALLADO        VALUE 'S'.
004010               88  WS-BUS-NO-HALLADO        VALUE 'N'.
004020           05  WS-BUS-NOMBRE            PIC X(30).
004030           05  WS-BUS-CATEGORIA         PIC X(20).
004040           05  WS-BUS-MARCA             PIC X(20).
004050           05  WS-BUS-COSTO-UNIT        PIC S9(06)V9(02).
004060*-----------------------------------------------------------------*
004070       LINKAGE SECTION.
004080*-----------------------------------------------------------------*
004090       PROCEDURE DIVISION.
004100*-----------------------------------------------------------------*
004110
004120           PERFORM 1000-EXTRAER
004130              THRU 1000-EXTRAER-FIN.
004140
004150           PERFORM 2000-VALIDAR
004160              THRU 2000-VALIDAR-FIN.
004170
004180           PERFORM 3000-TRANSFORMAR
004190              THRU 3000-TRANSFORMAR-FIN.
004200
004210           PERFORM 4000-CARGAR
004220              THRU 4000-CARGAR-FIN.
004230
004240           PERFORM 5000-INFORME-FINAL
004250              THRU 5000-INFORME-FINAL-FIN.
004260
004270           PERFORM 9000-FINALIZAR
004280              THRU 9000-FINALIZAR-FIN.
004290
004300           DISPLAY 'PIPELINE COMPLETADO CON EXITO'.
004310
004320           STOP RUN.
004330*-----------------------------------------------------------------*
004340*  ===========================  EXTRACT  ========================*
004350*-----------------------------------------------------------------*
004360       1000-EXTRAER.
004370
004380           MOVE 'STAGE 1 EXTRACT' TO WS-ETAPA-ACTUAL.
004390           DISPLAY 'STAGE 1 EXTRACT'.
004400
004410           PERFORM 1100-ABRIR-ARCHIVOS-ENTRADA
004420              THRU 1100-ABRIR-ARCHIVOS-ENTRADA-FIN.
004430
004440           PERFORM 8100-ESCRIBIR-BANNER-ETAPA
004450              THRU 8100-ESCRIBIR-BANNER-ETAPA-FIN.
004460
004470           PERFORM 1200-CARGAR-VENTAS
004480              THRU 1200-CARGAR-VENTAS-FIN.
004490
004500           PERFORM 1300-CARGAR-PRODUCTOS
004510              THRU 1300-CARGAR-PRODUCTOS-FIN.
004520
004530           PERFORM 1400-INFORMAR-EXTRACCION
004540              THRU 1400-INFORMAR-EXTRACCION-FIN.
004550
004560       1000-EXTRAER-FIN.
004570           EXIT.
004580*-----------------------------------------------------------------*
004590       1100-ABRIR-ARCHIVOS-ENTRADA.
004600
004610           PERFORM 1110-ABRIR-ENT-VENTAS
004620              THRU 1110-ABRIR-ENT-VENTAS-FIN.
004630
004640           PERFORM 1120-ABRIR-ENT-PRODUCTO
004650              THRU 1120-ABRIR-ENT-PRODUCTO-FIN.
004660
004670           PERFORM 1130-ABRIR-ARCHIVOS-SALIDA
004680              THRU 1130-ABRIR-ARCHIVOS-SALIDA-FIN.
004690
004700       1100-ABRIR-ARCHIVOS-ENTRADA-FIN.
004710           EXIT.
004720*-----------------------------------------------------------------*
004730       1110-ABRIR-ENT-VENTAS.
004740
004750           OPEN INPUT ENT-VENTAS.
004760
004770           EVALUATE TRUE
004780               WHEN FS-VENTAS-OK
004790                    CONTINUE
004800               WHEN FS-VENTAS-NFD
004810                    DISPLAY 'ERROR FATAL: NO SE ENCUENTRA EL '
004820                            'ARCHIVO DE VENTAS'
004830                    STOP RUN
004840               WHEN OTHER
004850                    DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE VENTAS'
004860                    DISPLAY 'FILE STATUS: ' FS-VENTAS
004870                    STOP RUN
004880           END-EVALUATE.
004890
004900       1110-ABRIR-ENT-VENTAS-FIN.
004910           EXIT.
004920*-----------------------------------------------------------------*
004930       1120-ABRIR-ENT-PRODUCTO.
004940
004950           OPEN INPUT ENT-PRODUCTO.
004960
004970           EVALUATE TRUE
004980               WHEN FS-PRODUCTO-OK
004990                    CONTINUE
005000               WHEN FS-PRODUCTO-NFD
005010                    DISPLAY 'ERROR FATAL: NO SE ENCUENTRA EL '
005020                            'CATALOGO DE ARTICULOS'
005030                    STOP RUN
005040               WHEN OTHER
005050                    DISPLAY 'ERROR AL ABRIR EL CATALOGO'
005060                    DISPLAY 'FILE STATUS: ' FS-PRODUCTO
005070                    STOP RUN
005080           END-EVALUATE.
005090
005100       1120-ABRIR-ENT-PRODUCTO-FIN.
005110           EXIT.
005120*-----------------------------------------------------------------*
005130       1130-ABRIR-ARCHIVOS-SALIDA.
005140
005150           OPEN OUTPUT SAL-DETALLE.
005160           OPEN OUTPUT SAL-PRODLIMP.
005170           OPEN OUTPUT SAL-RESCATEGO.
005180           OPEN OUTPUT SAL-RESTIENDA.
005190           OPEN OUTPUT SAL-RESFECHA.
005200           OPEN OUTPUT SAL-INFORME.
005210
005220           IF NOT FS-DETALLE-OK OR NOT FS-PRODLIMP-OK
005230              OR NOT FS-RESCATEGO-OK OR NOT FS-RESTIENDA-OK
005240              OR NOT FS-RESFECHA-OK OR NOT FS-INFORME-OK
005250              DISPLAY 'ERROR AL ABRIR LOS ARCHIVOS DE SALIDA'
005260              STOP RUN
005270           END-IF.
005280
005290       1130-ABRIR-ARCHIVOS-SALIDA-FIN.
005300           EXIT.
005310*-----------------------------------------------------------------*
005320       1200-CARGAR-VENTAS.
005330
005340           MOVE ZERO TO WS-CONT-VENTAS-LEIDAS.
005350
005360           PERFORM 1210-LEER-VENTA
005370              THRU 1210-LEER-VENTA-FIN
005380             UNTIL FS-VENTAS-EOF.
005390
005400       1200-CARGAR-VENTAS-FIN.
005410           EXIT.
005420*-----------------------------------------------------------------*
005430       1210-LEER-VENTA.
005440
005450           READ ENT-VENTAS.
005460
005470           EVALUATE TRUE
005480               WHEN FS-VENTAS-OK
005490                    PERFORM 1220-GUARDAR-VENTA
005500                       THRU 1220-GUARDAR-VENTA-FIN
005510               WHEN FS-VENTAS-EOF
005520                    CONTINUE
005530               WHEN OTHER
005540                    DISPLAY 'ERROR AL LEER EL ARCHIVO DE VENTAS'
005550                    DISPLAY 'FILE STATUS: ' FS-VENTAS
005560                    STOP RUN
005570           END-EVALUATE.
005580
005590       1210-LEER-VENTA-FIN.
005600           EXIT.
005610*-----------------------------------------------------------------*
005620       1220-GUARDAR-VENTA.
005630
005640           ADD 1 TO WS-CONT-VENTAS-LEIDAS.
005650
005660           IF WS-CONT-VENTAS-LEIDAS > 5000
005670              DISPLAY 'ERROR FATAL: SE SUPERO EL MAXIMO DE '
005680                      'VENTAS ADMITIDO EN MEMORIA (5000)'
005690              STOP RUN
005700           END-IF.
005710
005720           MOVE WS-ENT-ID-VENTA
005730             TO WS-TBV-ID-VENTA (WS-CONT-VENTAS-LEIDAS).
005740           MOVE WS-ENT-FECHA-VENTA
005750             TO WS-TBV-FECHA-VENTA (WS-CONT-VENTAS-LEIDAS).
005760           MOVE WS-ENT-ID-PRODUCTO
005770             TO WS-TBV-ID-PRODUCTO (WS-CONT-VENTAS-LEIDAS).
005780           MOVE WS-ENT-CANTIDAD
005790             TO WS-TBV-CANTIDAD (WS-CONT-VENTAS-LEIDAS).
005800           MOVE WS-ENT-PRECIO-UNIT
005810             TO WS-TBV-PRECIO-UNIT (WS-CONT-VENTAS-LEIDAS).
005820           MOVE WS-ENT-ID-CLIENTE
005830             TO WS-TBV-ID-CLIENTE (WS-CONT-VENTAS-LEIDAS).
005840           MOVE WS-ENT-ID-TIENDA
005850             TO WS-TBV-ID-TIENDA (WS-CONT-VENTAS-LEIDAS).
005860           MOVE WS-ENT-PCT-DESCUENTO
005870             TO WS-TBV-PCT-DESCUENTO (WS-CONT-VENTAS-LEIDAS).
005880           MOVE 'N' TO WS-TBV-ES-DUPLICADA (WS-CONT-VENTAS-LEIDAS).
005890
005900*    *** la fecha se valida una sola vez, aca, y el resultado lo
005910*    *** usan tanto el chequeo 8 de VALIDATE como TRANSFORM.
005920           MOVE WS-ENT-VTA-DIA   TO WS-VF-DD-I.
005930           MOVE WS-ENT-VTA-MES   TO WS-VF-MM-I.
005940           MOVE WS-ENT-VTA-ANIO  TO WS-VF-AAAA-I.
005950
005960           CALL 'VALFEC01' USING WS-VF-AREA.
005970
005980           IF WS-VF-FECHA-VALIDA
005990              MOVE 'S' TO WS-TBV-FECHA-OK (WS-CONT-VENTAS-LEIDAS)
006000           ELSE
006010              MOVE 'N' TO WS-TBV-FECHA-OK (WS-CONT-VENTAS-LEIDAS)
006020           END-IF.
006030
006040       1220-GUARDAR-VENTA-FIN.
006050           EXIT.
006060*-----------------------------------------------------------------*
006070       1300-CARGAR-PRODUCTOS.
006080
006090           MOVE ZERO TO WS-CONT-PRODUCTOS-LEIDOS.
006100
006110           PERFORM 1310-LEER-PRODUCTO
006120              THRU 1310-LEER-PRODUCTO-FIN
006130             UNTIL FS-PRODUCTO-EOF.
006140
006150       1300-CARGAR-PRODUCTOS-FIN.
006160           EXIT.
006170*-----------------------------------------------------------------*
006180       1310-LEER-PRODUCTO.
006190
006200           READ ENT-PRODUCTO.
006210
006220           EVALUATE TRUE
006230               WHEN FS-PRODUCTO-OK
006240                    PERFORM 1320-GUARDAR-PRODUCTO
006250                       THRU 1320-GUARDAR-PRODUCTO-FIN
006260               WHEN FS-PRODUCTO-EOF
006270                    CONTINUE
006280               WHEN OTHER
006290                    DISPLAY 'ERROR AL LEER EL CATALOGO'
006300                    DISPLAY 'FILE STATUS: ' FS-PRODUCTO
006310                    STOP RUN
006320           END-EVALUATE.
006330
006340       1310-LEER-PRODUCTO-FIN.
006350           EXIT.
006360*-----------------------------------------------------------------*
006370       1320-GUARDAR-PRODUCTO.
006380
006390           ADD 1 TO WS-CONT-PRODUCTOS-LEIDOS.
006400
006410           IF WS-CONT-PRODUCTOS-LEIDOS > 2000
006420              DISPLAY 'ERROR FATAL: SE SUPERO EL MAXIMO DE '
006430                      'ARTICULOS ADMITIDO EN MEMORIA (2000)'
006440              STOP RUN
006450           END-IF.
006460
006470           MOVE WS-ENT-ID-PRODUCTO
006480             TO WS-TB-ID-PRODUCTO (WS-CONT-PRODUCTOS-LEIDOS).
006490           MOVE WS-ENT-NOMBRE-PRODUCTO
006500             TO WS-TB-NOMBRE (WS-CONT-PRODUCTOS-LEIDOS).
006510           MOVE WS-ENT-CATEGORIA
006520             TO WS-TB-CATEGORIA (WS-CONT-PRODUCTOS-LEIDOS).
006530           MOVE WS-ENT-MARCA
006540             TO WS-TB-MARCA (WS-CONT-PRODUCTOS-LEIDOS).
006550           MOVE WS-ENT-COSTO-UNIT
006560             TO WS-TB-COSTO-UNIT (WS-CONT-PRODUCTOS-LEIDOS).
006570           MOVE WS-ENT-STOCK-ACTUAL
006580             TO WS-TB-STOCK (WS-CONT-PRODUCTOS-LEIDOS).
006590
006600       1320-GUARDAR-PRODUCTO-FIN.
006610           EXIT.
006620*-----------------------------------------------------------------*
006630       1400-INFORMAR-EXTRACCION.
006640
006650           DISPLAY 'VENTAS LEIDAS: '      WS-CONT-VENTAS-LEIDAS.
006660           DISPLAY 'ARTICULOS LEIDOS: '   WS-CONT-PRODUCTOS-LEIDOS.
006670
006680       1400-INFORMAR-EXTRACCION-FIN.
006690           EXIT.
006700*-----------------------------------------------------------------*
006710*  ===========================  VALIDATE  =======================*
006720*-----------------------------------------------------------------*
006730       2000-VALIDAR.
006740
006750           MOVE 'STAGE 2 VALIDATE' TO WS-ETAPA-ACTUAL.
006760           DISPLAY 'STAGE 2 VALIDATE'.
006770           PERFORM 8100-ESCRIBIR-BANNER-ETAPA
006780              THRU 8100-ESCRIBIR-BANNER-ETAPA-FIN.
006790
006800           MOVE ZERO TO WS-CONT-CHEQUEOS-OK.
006810
006820           PERFORM 2010-CHK-COLUMNAS
006830              THRU 2010-CHK-COLUMNAS-FIN.
006840
006850           PERFORM 2020-CHK-DUPLICADOS
006860              THRU 2020-CHK-DUPLICADOS-FIN.
006870
006880           PERFORM 2030-CHK-ID-NULO
006890              THRU 2030-CHK-ID-NULO-FIN.
006900
006910           PERFORM 2040-CHK-PRODUCTO-NULO
006920              THRU 2040-CHK-PRODUCTO-NULO-FIN.
006930
006940           PERFORM 2050-CHK-CANTIDAD
006950              THRU 2050-CHK-CANTIDAD-FIN.
006960
006970           PERFORM 2060-CHK-PRECIO
006980              THRU 2060-CHK-PRECIO-FIN.
006990
007000           PERFORM 2070-CHK-DESCUENTO
007010              THRU 2070-CHK-DESCUENTO-FIN.
007020
007030           PERFORM 2080-CHK-FECHA
007040              THRU 2080-CHK-FECHA-FIN.
007050
007060           PERFORM 2090-INFORMAR-VALIDACION
007070              THRU 2090-INFORMAR-VALIDACION-FIN.
007080
007090       2000-VALIDAR-FIN.
007100           EXIT.
007110*-----------------------------------------------------------------*
007120*  required_columns: CON LAYOUT FIJO, EL CHEQUEO ES ESTRUCTURAL;   *
007130*  SI EL ARCHIVO ABRIO Y SE LEYO AL MENOS UN REGISTRO, PASA.       *
007140*-----------------------------------------------------------------*
007150       2010-CHK-COLUMNAS.
007160
007170           MOVE 'REQUIRED_COLUMNS'       TO WS-TBCHK-NOMBRE (1).
007180           IF WS-CONT-VENTAS-LEIDAS > 0
007190              MOVE 'PASS' TO WS-TBCHK-RESULT (1)
007200              MOVE 'LAYOUT FIJO, TODOS LOS CAMPOS PRESENTES'
007210                TO WS-TBCHK-MENSAJE (1)
007220              ADD 1 TO WS-CONT-CHEQUEOS-OK
007230           ELSE
007240              MOVE 'FAIL' TO WS-TBCHK-RESULT (1)
007250              MOVE 'NO SE LEYO NINGUN REGISTRO DE VENTAS'
007260                TO WS-TBCHK-MENSAJE (1)
007270           END-IF.
007280
007290       2010-CHK-COLUMNAS-FIN.
007300           EXIT.
007310*-----------------------------------------------------------------*
007320*  no_duplicate_transactions: SE MARCA LA SEGUNDA Y SUCESIVAS      *
007330*  OCURRENCIAS DE UN MISMO TRANSACTION_ID; LA MARCA LA USA         *
007340*  TAMBIEN LA LIMPIEZA DE VENTAS EN TRANSFORM.                     *
007350*-----------------------------------------------------------------*
007360       2020-CHK-DUPLICADOS.
007370
007380           MOVE ZERO TO WS-CONT-DUPLICADAS.
007390           MOVE 1    TO WS-SUB.
007400
007410           PERFORM 2021-CHK-UNA-VENTA
007420              THRU 2021-CHK-UNA-VENTA-FIN
007430             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
007440
007450           MOVE 'NO_DUPLICATE_TRANSACTIONS' TO WS-TBCHK-NOMBRE (2).
007460           IF WS-CONT-DUPLICADAS = 0
007470              MOVE 'PASS' TO WS-TBCHK-RESULT (2)
007480              MOVE 'NO HAY TRANSACTION_ID REPETIDOS'
007490                TO WS-TBCHK-MENSAJE (2)
007500              ADD 1 TO WS-CONT-CHEQUEOS-OK
007510           ELSE
007520              MOVE 'FAIL' TO WS-TBCHK-RESULT (2)
007530              MOVE 'TRANSACTION_ID REPETIDOS ENCONTRADOS'
007540                TO WS-TBCHK-MENSAJE (2)
007550           END-IF.
007560
007570       2020-CHK-DUPLICADOS-FIN.
007580           EXIT.
007590*-----------------------------------------------------------------*
007600       2021-CHK-UNA-VENTA.
007610
007620           MOVE 1 TO WS-SUB2.
007630
007640           PERFORM 2022-COMPARAR-ANTERIOR
007650              THRU 2022-COMPARAR-ANTERIOR-FIN
007660             UNTIL WS-SUB2 >= WS-SUB
007670                OR WS-TBV-DUPLICADA-SI (WS-SUB).
007680
007690           ADD 1 TO WS-SUB.
007700
007710       2021-CHK-UNA-VENTA-FIN.
007720           EXIT.
007730*-----------------------------------------------------------------*
007740       2022-COMPARAR-ANTERIOR.
007750
007760           IF WS-TBV-ID-VENTA (WS-SUB) = WS-TBV-ID-VENTA (WS-SUB2)
007770              AND NOT WS-TBV-DUPLICADA-SI (WS-SUB2)
007780              MOVE 'S' TO WS-TBV-ES-DUPLICADA (WS-SUB)
007790              ADD 1 TO WS-CONT-DUPLICADAS
007800           END-IF.
007810
007820           ADD 1 TO WS-SUB2.
007830
007840       2022-COMPARAR-ANTERIOR-FIN.
007850           EXIT.
007860*-----------------------------------------------------------------*
007870       2030-CHK-ID-NULO.
007880
007890           MOVE ZERO TO WS-CONT-ID-NULO.
007900           MOVE 1    TO WS-SUB.
007910
007920           PERFORM 2031-CHK-UN-ID
007930              THRU 2031-CHK-UN-ID-FIN
007940             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
007950
007960           MOVE 'NO_NULL_TRANSACTION_IDS' TO WS-TBCHK-NOMBRE (3).
007970           IF WS-CONT-ID-NULO = 0
007980              MOVE 'PASS' TO WS-TBCHK-RESULT (3)
007990              MOVE 'NO HAY TRANSACTION_ID EN BLANCO'
008000                TO WS-TBCHK-MENSAJE (3)
008010              ADD 1 TO WS-CONT-CHEQUEOS-OK
008020           ELSE
008030              MOVE 'FAIL' TO WS-TBCHK-RESULT (3)
008040              MOVE 'HAY TRANSACTION_ID EN BLANCO'
008050                TO WS-TBCHK-MENSAJE (3)
008060           END-IF.
008070
008080       2030-CHK-ID-NULO-FIN.
008090           EXIT.
008100*-----------------------------------------------------------------*
008110       2031-CHK-UN-ID.
008120
008130           IF WS-TBV-ID-VENTA (WS-SUB) = SPACES
008140              ADD 1 TO WS-CONT-ID-NULO
008150           END-IF.
008160
008170           ADD 1 TO WS-SUB.
008180
008190       2031-CHK-UN-ID-FIN.
008200           EXIT.
008210*-----------------------------------------------------------------*
008220       2040-CHK-PRODUCTO-NULO.
008230
008240           MOVE ZERO TO WS-CONT-PROD-NULO.
008250           MOVE 1    TO WS-SUB.
008260
008270           PERFORM 2041-CHK-UN-PRODUCTO
008280              THRU 2041-CHK-UN-PRODUCTO-FIN
008290             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
008300
008310           MOVE 'NO_NULL_PRODUCT_IDS' TO WS-TBCHK-NOMBRE (4).
008320           IF WS-CONT-PROD-NULO = 0
008330              MOVE 'PASS' TO WS-TBCHK-RESULT (4)
008340              MOVE 'NO HAY PRODUCT_ID EN BLANCO'
008350                TO WS-TBCHK-MENSAJE (4)
008360              ADD 1 TO WS-CONT-CHEQUEOS-OK
008370           ELSE
008380              MOVE 'FAIL' TO WS-TBCHK-RESULT (4)
008390              MOVE 'HAY PRODUCT_ID EN BLANCO'
008400                TO WS-TBCHK-MENSAJE (4)
008410           END-IF.
008420
008430       2040-CHK-PRODUCTO-NULO-FIN.
008440           EXIT.
008450*-----------------------------------------------------------------*
008460       2041-CHK-UN-PRODUCTO.
008470
008480           IF WS-TBV-ID-PRODUCTO (WS-SUB) = SPACES
008490              ADD 1 TO WS-CONT-PROD-NULO
008500           END-IF.
008510
008520           ADD 1 TO WS-SUB.
008530
008540       2041-CHK-UN-PRODUCTO-FIN.
008550           EXIT.
008560*-----------------------------------------------------------------*
008570*  valid_quantity: LOS VALORES NO NUMERICOS SE OMITEN DEL CONTEO   *
008580*  (NO CUENTAN COMO FUERA DE RANGO).                               *
008590*-----------------------------------------------------------------*
008600       2050-CHK-CANTIDAD.
008610
008620           MOVE ZERO TO WS-CONT-CANT-INVALIDA.
008630           MOVE 1    TO WS-SUB.
008640
008650           PERFORM 2051-CHK-UNA-CANTIDAD
008660              THRU 2051-CHK-UNA-CANTIDAD-FIN
008670             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
008680
008690           MOVE 'VALID_QUANTITY' TO WS-TBCHK-NOMBRE (5).
008700           IF WS-CONT-CANT-INVALIDA = 0
008710              MOVE 'PASS' TO WS-TBCHK-RESULT (5)
008720              MOVE 'TODAS LAS CANTIDADES ENTRE 1 Y 10000'
008730                TO WS-TBCHK-MENSAJE (5)
008740              ADD 1 TO WS-CONT-CHEQUEOS-OK
008750           ELSE
008760              MOVE 'FAIL' TO WS-TBCHK-RESULT (5)
008770              MOVE 'HAY CANTIDADES FUERA DE RANGO 1-10000'
008780                TO WS-TBCHK-MENSAJE (5)
008790           END-IF.
008800
008810       2050-CHK-CANTIDAD-FIN.
008820           EXIT.
008830*-----------------------------------------------------------------*
008840       2051-CHK-UNA-CANTIDAD.
008850
008860           IF WS-TBV-CANTIDAD (WS-SUB) IS NUMERIC
008870              IF WS-TBV-CANTIDAD (WS-SUB) < 1
008880                 OR WS-TBV-CANTIDAD (WS-SUB) > 10000
008890                 ADD 1 TO WS-CONT-CANT-INVALIDA
008900              END-IF
008910           END-IF.
008920
008930           ADD 1 TO WS-SUB.
008940
008950       2051-CHK-UNA-CANTIDAD-FIN.
008960           EXIT.
008970*-----------------------------------------------------------------*
008980       2060-CHK-PRECIO.
008990
009000           MOVE ZERO TO WS-CONT-PRECIO-INVALIDO.
009010           MOVE 1    TO WS-SUB.
009020
009030           PERFORM 2061-CHK-UN-PRECIO
009040              THRU 2061-CHK-UN-PRECIO-FIN
009050             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
009060
009070           MOVE 'VALID_UNIT_PRICE' TO WS-TBCHK-NOMBRE (6).
009080           IF WS-CONT-PRECIO-INVALIDO = 0
009090              MOVE 'PASS' TO WS-TBCHK-RESULT (6)
009100              MOVE 'TODOS LOS PRECIOS ENTRE 0.01 Y 100000.00'
009110                TO WS-TBCHK-MENSAJE (6)
009120              ADD 1 TO WS-CONT-CHEQUEOS-OK
009130           ELSE
009140              MOVE 'FAIL' TO WS-TBCHK-RESULT (6)
009150              MOVE 'HAY PRECIOS FUERA DE RANGO'
009160                TO WS-TBCHK-MENSAJE (6)
009170           END-IF.
009180
009190       2060-CHK-PRECIO-FIN.
009200           EXIT.
009210*-----------------------------------------------------------------*
009220*  18/08/2004 RB - PISO DE $0.01 EN PUNTO, NO EN COMA (REQ-0305).  *
009230       2061-CHK-UN-PRECIO.
009240
009250           IF WS-TBV-PRECIO-UNIT (WS-SUB) IS NUMERIC
009260              IF WS-TBV-PRECIO-UNIT (WS-SUB) < 0.01
009270                 OR WS-TBV-PRECIO-UNIT (WS-SUB) > 100000
009280                 ADD 1 TO WS-CONT-PRECIO-INVALIDO
009290              END-IF
009300           END-IF.
009310
009320           ADD 1 TO WS-SUB.
009330
009340       2061-CHK-UN-PRECIO-FIN.
009350           EXIT.
009360*-----------------------------------------------------------------*
009370       2070-CHK-DESCUENTO.
009380
009390           MOVE ZERO TO WS-CONT-DESC-INVALIDO.
009400           MOVE 1    TO WS-SUB.
009410
009420           PERFORM 2071-CHK-UN-DESCUENTO
009430              THRU 2071-CHK-UN-DESCUENTO-FIN
009440             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
009450
009460           MOVE 'VALID_DISCOUNT' TO WS-TBCHK-NOMBRE (7).
009470           IF WS-CONT-DESC-INVALIDO = 0
009480              MOVE 'PASS' TO WS-TBCHK-RESULT (7)
009490              MOVE 'TODOS LOS DESCUENTOS ENTRE 0.0 Y 1.0'
009500                TO WS-TBCHK-MENSAJE (7)
009510              ADD 1 TO WS-CONT-CHEQUEOS-OK
009520           ELSE
009530              MOVE 'FAIL' TO WS-TBCHK-RESULT (7)
009540              MOVE 'HAY DESCUENTOS FUERA DE RANGO 0.0-1.0'
009550                TO WS-TBCHK-MENSAJE (7)
009560           END-IF.
009570
009580       2070-CHK-DESCUENTO-FIN.
009590           EXIT.
009600*-----------------------------------------------------------------*
009610       2071-CHK-UN-DESCUENTO.
009620
009630           IF WS-TBV-PCT-DESCUENTO (WS-SUB) IS NUMERIC
009640              IF WS-TBV-PCT-DESCUENTO (WS-SUB) < 0
009650                 OR WS-TBV-PCT-DESCUENTO (WS-SUB) > 1
009660                 ADD 1 TO WS-CONT-DESC-INVALIDO
009670              END-IF
009680           END-IF.
009690
009700           ADD 1 TO WS-SUB.
009710
009720       2071-CHK-UN-DESCUENTO-FIN.
009730           EXIT.
009740*-----------------------------------------------------------------*
009750*  valid_date_format: USA LA MARCA QUE DEJO VALFEC01 AL CARGAR     *
009760*  LA VENTA (VER 1220-GUARDAR-VENTA).                              *
009770*-----------------------------------------------------------------*
009780       2080-CHK-FECHA.
009790
009800           MOVE ZERO TO WS-CONT-FECHA-INVALIDA.
009810           MOVE 1    TO WS-SUB.
009820
009830           PERFORM 2081-CHK-UNA-FECHA
009840              THRU 2081-CHK-UNA-FECHA-FIN
009850             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
009860
009870           MOVE 'VALID_DATE_FORMAT' TO WS-TBCHK-NOMBRE (8).
009880           IF WS-CONT-FECHA-INVALIDA = 0
009890              MOVE 'PASS' TO WS-TBCHK-RESULT (8)
009900              MOVE 'TODAS LAS FECHAS SON AAAA-MM-DD VALIDAS'
009910                TO WS-TBCHK-MENSAJE (8)
009920              ADD 1 TO WS-CONT-CHEQUEOS-OK
009930           ELSE
009940              MOVE 'FAIL' TO WS-TBCHK-RESULT (8)
009950              MOVE 'HAY FECHAS QUE NO SON AAAA-MM-DD VALIDAS'
009960                TO WS-TBCHK-MENSAJE (8)
009970           END-IF.
009980
009990       2080-CHK-FECHA-FIN.
010000           EXIT.
010010*-----------------------------------------------------------------*
010020       2081-CHK-UNA-FECHA.
010030
010040           IF NOT WS-TBV-FECHA-ES-VALIDA (WS-SUB)
010050              ADD 1 TO WS-CONT-FECHA-INVALIDA
010060           END-IF.
010070
010080           ADD 1 TO WS-SUB.
010090
010100       2081-CHK-UNA-FECHA-FIN.
010110           EXIT.
010120*-----------------------------------------------------------------*
010130       2090-INFORMAR-VALIDACION.
010140
010150           MOVE 1 TO WS-SUB.
010160
010170           PERFORM 2091-ESCRIBIR-UN-CHEQUEO
010180              THRU 2091-ESCRIBIR-UN-CHEQUEO-FIN
010190             UNTIL WS-SUB > 8.
010200
010210           DISPLAY 'CHEQUEOS OK: ' WS-CONT-CHEQUEOS-OK ' DE 8'.
010220
010230       2090-INFORMAR-VALIDACION-FIN.
010240           EXIT.
010250*-----------------------------------------------------------------*
010260       2091-ESCRIBIR-UN-CHEQUEO.
010270
010280           MOVE SPACES              TO WS-INF-LINEA.
010290           MOVE WS-TBCHK-NOMBRE (WS-SUB)  TO WS-INF-CHK-NOMBRE.
010300           MOVE WS-TBCHK-RESULT (WS-SUB)  TO WS-INF-CHK-RESULT.
010310           MOVE WS-TBCHK-MENSAJE (WS-SUB) TO WS-INF-CHK-MENSAJE.
010320
010330           PERFORM 8900-GRABAR-INFORME
010340              THRU 8900-GRABAR-INFORME-FIN.
010350
010360           ADD 1 TO WS-SUB.
010370
010380       2091-ESCRIBIR-UN-CHEQUEO-FIN.
010390           EXIT.
010400*-----------------------------------------------------------------*
010410*  =========================  TRANSFORM  ========================*
010420*-----------------------------------------------------------------*
010430       3000-TRANSFORMAR.
010440
010450           MOVE 'STAGE 3 TRANSFORM' TO WS-ETAPA-ACTUAL.
010460           DISPLAY 'STAGE 3 TRANSFORM'.
010470           PERFORM 8100-ESCRIBIR-BANNER-ETAPA
010480              THRU 8100-ESCRIBIR-BANNER-ETAPA-FIN.
010490
010500           PERFORM 3100-LIMPIAR-VENTAS
010510              THRU 3100-LIMPIAR-VENTAS-FIN.
010520
010530           PERFORM 3200-LIMPIAR-PRODUCTOS
010540              THRU 3200-LIMPIAR-PRODUCTOS-FIN.
010550
010560           PERFORM 3300-ENRIQUECER-VENTAS
010570              THRU 3300-ENRIQUECER-VENTAS-FIN.
010580
010590           PERFORM 3400-CALCULAR-METRICAS
010600              THRU 3400-CALCULAR-METRICAS-FIN.
010610
010620           PERFORM 3500-ACUMULAR-CATEGORIAS
010630              THRU 3500-ACUMULAR-CATEGORIAS-FIN.
010640
010650           PERFORM 3600-ACUMULAR-TIENDAS
010660              THRU 3600-ACUMULAR-TIENDAS-FIN.
010670
010680           PERFORM 3700-ACUMULAR-FECHAS
010690              THRU 3700-ACUMULAR-FECHAS-FIN.
010700
010710       3000-TRANSFORMAR-FIN.
010720           EXIT.
010730*-----------------------------------------------------------------*
010740*  LIMPIAR VENTAS: LAS DUPLICADAS YA QUEDARON MARCADAS EN 2020;    *
010750*  AQUI SOLO SE RELLENA CLIENTE EN BLANCO Y SE CORRIGE EL          *
010760*  DESCUENTO NO NUMERICO DE LAS VENTAS NO DUPLICADAS.              *
010770*-----------------------------------------------------------------*
010780       3100-LIMPIAR-VENTAS.
010790
010800           MOVE ZERO TO WS-CONT-CLIENTE-RELLENO.
010810           MOVE ZERO TO WS-CONT-DESC-CORREGIDO.
010820           MOVE 1    TO WS-SUB.
010830
010840           PERFORM 3110-LIMPIAR-UNA-VENTA
010850              THRU 3110-LIMPIAR-UNA-VENTA-FIN
010860             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
010870
010880       3100-LIMPIAR-VENTAS-FIN.
010890           EXIT.
010900*-----------------------------------------------------------------*
010910       3110-LIMPIAR-UNA-VENTA.
010920
010930           IF NOT WS-TBV-DUPLICADA-SI (WS-SUB)
010940              IF WS-TBV-ID-CLIENTE (WS-SUB) = SPACES
010950                 MOVE 'UNKNOWN' TO WS-TBV-ID-CLIENTE (WS-SUB)
010960                 ADD 1 TO WS-CONT-CLIENTE-RELLENO
010970              END-IF
010980              IF WS-TBV-PCT-DESCUENTO (WS-SUB) IS NOT NUMERIC
010990                 MOVE 0 TO WS-TBV-PCT-DESCUENTO (WS-SUB)
011000                 ADD 1 TO WS-CONT-DESC-CORREGIDO
011010              END-IF
011020           END-IF.
011030
011040           ADD 1 TO WS-SUB.
011050
011060       3110-LIMPIAR-UNA-VENTA-FIN.
011070           EXIT.
011080*-----------------------------------------------------------------*
011090*  LIMPIAR PRODUCTOS: RECORTA ESPACIOS A LA IZQUIERDA DE LOS TRES  *
011100*  CAMPOS ALFANUMERICOS DEL CATALOGO.                              *
011110*-----------------------------------------------------------------*
011120       3200-LIMPIAR-PRODUCTOS.
011130
011140           MOVE 1 TO WS-SUB.
011150
011160           PERFORM 3210-LIMPIAR-UN-PRODUCTO
011170              THRU 3210-LIMPIAR-UN-PRODUCTO-FIN
011180             UNTIL WS-SUB > WS-CONT-PRODUCTOS-LEIDOS.
011190
011200       3200-LIMPIAR-PRODUCTOS-FIN.
011210           EXIT.
011220*-----------------------------------------------------------------*
011230       3210-LIMPIAR-UN-PRODUCTO.
011240
011250           MOVE WS-TB-NOMBRE (WS-SUB) TO WS-TRIM-CAMPO.
011260           PERFORM 3290-RECORTAR-IZQUIERDA
011270              THRU 3290-RECORTAR-IZQUIERDA-FIN.
011280           MOVE WS-TRIM-RESULT TO WS-TB-NOMBRE (WS-SUB).
011290
011300           MOVE WS-TB-CATEGORIA (WS-SUB) TO WS-TRIM-CAMPO.
011310           PERFORM 3290-RECORTAR-IZQUIERDA
011320              THRU 3290-RECORTAR-IZQUIERDA-FIN.
011330           MOVE WS-TRIM-RESULT TO WS-TB-CATEGORIA (WS-SUB).
011340
011350           MOVE WS-TB-MARCA (WS-SUB) TO WS-TRIM-CAMPO.
011360           PERFORM 3290-RECORTAR-IZQUIERDA
011370              THRU 3290-RECORTAR-IZQUIERDA-FIN.
011380           MOVE WS-TRIM-RESULT TO WS-TB-MARCA (WS-SUB).
011390
011400           ADD 1 TO WS-SUB.
011410
011420       3210-LIMPIAR-UN-PRODUCTO-FIN.
011430           EXIT.
011440*-----------------------------------------------------------------*
011450*  RECORTAR-IZQUIERDA: BUSCA EL PRIMER CARACTER NO-BLANCO DE       *
011460*  WS-TRIM-CAMPO Y LO COPIA DESDE AHI HASTA EL FINAL EN            *
011470*  WS-TRIM-RESULT, CARACTER A CARACTER (SIN FUNCIONES DE           *
011480*  BIBLIOTECA, COMO SE HACE TODO EN ESTE SHOP).                    *
011490*-----------------------------------------------------------------*
011500       3290-RECORTAR-IZQUIERDA.
011510
011520           MOVE 1 TO WS-TRIM-POS-INI.
011530
011540           PERFORM 3291-BUSCAR-PRIMER-CAR
011550              THRU 3291-BUSCAR-PRIMER-CAR-FIN
011560             UNTIL WS-TRIM-POS-INI > 30
011570                OR WS-TRIM-POS (WS-TRIM-POS-INI) NOT = SPACE.
011580
011590           MOVE SPACES TO WS-TRIM-RESULT.
011600           MOVE 1      TO WS-SUB2.
011610
011620           PERFORM 3292-COPIAR-CARACTER
011630              THRU 3292-COPIAR-CARACTER-FIN
011640             UNTIL WS-TRIM-POS-INI > 30.
011650
011660       3290-RECORTAR-IZQUIERDA-FIN.
011670           EXIT.
011680*-----------------------------------------------------------------*
011690       3291-BUSCAR-PRIMER-CAR.
011700
011710           ADD 1 TO WS-TRIM-POS-INI.
011720
011730       3291-BUSCAR-PRIMER-CAR-FIN.
011740           EXIT.
011750*-----------------------------------------------------------------*
011760       3292-COPIAR-CARACTER.
011770
011780           MOVE WS-TRIM-POS (WS-TRIM-POS-INI)
011790             TO WS-TRIM-RES-POS (WS-SUB2).
011800           ADD 1 TO WS-TRIM-POS-INI.
011810           ADD 1 TO WS-SUB2.
011820
011830       3292-COPIAR-CARACTER-FIN.
011840           EXIT.
011850*-----------------------------------------------------------------*
011860*  ENRIQUECER: JOIN POR IZQUIERDA CONTRA EL CATALOGO YA DEPURADO.  *
011870*  LAS VENTAS DUPLICADAS NO PASAN A LA TABLA DE DETALLE.           *
011880*-----------------------------------------------------------------*
011890       3300-ENRIQUECER-VENTAS.
011900
011910           MOVE ZERO TO WS-CONT-DETALLE.
011920           MOVE ZERO TO WS-CONT-SIN-MATCH.
011930           MOVE 1    TO WS-SUB.
011940
011950           PERFORM 3310-ENRIQUECER-UNA-VENTA
011960              THRU 3310-ENRIQUECER-UNA-VENTA-FIN
011970             UNTIL WS-SUB > WS-CONT-VENTAS-LEIDAS.
011980
011990       3300-ENRIQUECER-VENTAS-FIN.
012000           EXIT.
012010*-----------------------------------------------------------------*
012020       3310-ENRIQUECER-UNA-VENTA.
012030
012040           IF NOT WS-TBV-DUPLICADA-SI (WS-SUB)
012050              ADD 1 TO WS-CONT-DETALLE
012060              PERFORM 3320-COPIAR-CAMPOS-CRUDOS
012070                 THRU 3320-COPIAR-CAMPOS-CRUDOS-FIN
012080              PERFORM 3330-BUSCAR-EN-CATALOGO
012090                 THRU 3330-BUSCAR-EN-CATALOGO-FIN
012100           END-IF.
012110
012120           ADD 1 TO WS-SUB.
012130
012140       3310-ENRIQUECER-UNA-VENTA-FIN.
012150           EXIT.
012160*-----------------------------------------------------------------*
012170       3320-COPIAR-CAMPOS-CRUDOS.
012180
012190           MOVE WS-TBV-ID-VENTA (WS-SUB)
012200             TO WS-TBD-ID-VENTA (WS-CONT-DETALLE).
012210           MOVE WS-TBV-FECHA-VENTA (WS-SUB)
012220             TO WS-TBD-FECHA-VENTA (WS-CONT-DETALLE).
012230           MOVE WS-TBV-ID-PRODUCTO (WS-SUB)
012240             TO WS-TBD-ID-PRODUCTO (WS-CONT-DETALLE).
012250           MOVE WS-TBV-CANTIDAD (WS-SUB)
012260             TO WS-TBD-CANTIDAD (WS-CONT-DETALLE).
012270           MOVE WS-TBV-PRECIO-UNIT (WS-SUB)
012280             TO WS-TBD-PRECIO-UNIT (WS-CONT-DETALLE).
012290           MOVE WS-TBV-ID-CLIENTE (WS-SUB)
012300             TO WS-TBD-ID-CLIENTE (WS-CONT-DETALLE).
012310           MOVE WS-TBV-ID-TIENDA (WS-SUB)
012320             TO WS-TBD-ID-TIENDA (WS-CONT-DETALLE).
012330           MOVE WS-TBV-PCT-DESCUENTO (WS-SUB)
012340             TO WS-TBD-PCT-DESCUENTO (WS-CONT-DETALLE).
012350
012360       3320-COPIAR-CAMPOS-CRUDOS-FIN.
012370           EXIT.
012380*-----------------------------------------------------------------*
012390       3330-BUSCAR-EN-CATALOGO.
012400
012410           MOVE WS-TBV-ID-PRODUCTO (WS-SUB) TO WS-BUS-ID-PRODUCTO.
012420           MOVE WS-CONT-PRODUCTOS-LEIDOS TO WS-BUS-CANT-PRODUCTOS.
012430
012440           CALL 'BUSCPROD' USING WS-BUS-AREA, WS-TABLA-PRODUCTOS.
012450
012460           IF WS-BUS-SI-HALLADO
012470              MOVE WS-BUS-NOMBRE
012480                TO WS-TBD-NOMBRE-PRODUCTO (WS-CONT-DETALLE)
012490              MOVE WS-BUS-CATEGORIA
012500                TO WS-TBD-CATEGORIA (WS-CONT-DETALLE)
012510              MOVE WS-BUS-MARCA
012520                TO WS-TBD-MARCA (WS-CONT-DETALLE)
012530              MOVE WS-BUS-COSTO-UNIT
012540                TO WS-TBD-COSTO-UNIT (WS-CONT-DETALLE)
012550              SET WS-TBD-PRODUCTO-ENCONTRADO (WS-CONT-DETALLE)
012560                TO TRUE
012570           ELSE
012580              MOVE SPACES TO WS-TBD-NOMBRE-PRODUCTO (WS-CONT-DETALLE)
012590                             WS-TBD-CATEGORIA (WS-CONT-DETALLE)
012600                             WS-TBD-MARCA (WS-CONT-DETALLE)
012610              MOVE ZERO   TO WS-TBD-COSTO-UNIT (WS-CONT-DETALLE)
012620              SET WS-TBD-PRODUCTO-SIN-MATCH (WS-CONT-DETALLE)
012630                TO TRUE
012640              ADD 1 TO WS-CONT-SIN-MATCH
012650           END-IF.
012660
012670       3330-BUSCAR-EN-CATALOGO-FIN.
012680           EXIT.
012690*-----------------------------------------------------------------*
012700*  CALCULAR METRICAS: FORMULAS DE FACTURACION Y GANANCIA POR       *
012710*  VENTA ENRIQUECIDA. REDONDEO COMERCIAL (MITAD PARA ARRIBA),      *
012720*  QUE ES EL REDONDEO POR DEFECTO DE LA CLAUSULA ROUNDED.          *
012730*-----------------------------------------------------------------*
012740       3400-CALCULAR-METRICAS.
012750
012760           MOVE 1 TO WS-SUB.
012770
012780           PERFORM 3410-CALCULAR-UNA-VENTA
012790              THRU 3410-CALCULAR-UNA-VENTA-FIN
012800             UNTIL WS-SUB > WS-CONT-DETALLE.
012810
012820       3400-CALCULAR-METRICAS-FIN.
012830           EXIT.
012840*-----------------------------------------------------------------*
012850       3410-CALCULAR-UNA-VENTA.
012860
012870           COMPUTE WS-TBD-BRUTO (WS-SUB) ROUNDED =
012880                   WS-TBD-CANTIDAD (WS-SUB) *
012890                   WS-TBD-PRECIO-UNIT (WS-SUB).
012900
012910           COMPUTE WS-TBD-IMP-DESCUENTO (WS-SUB) ROUNDED =
012920                   WS-TBD-BRUTO (WS-SUB) *
012930                   WS-TBD-PCT-DESCUENTO (WS-SUB).
012940
012950           COMPUTE WS-TBD-NETO (WS-SUB) ROUNDED =
012960                   WS-TBD-BRUTO (WS-SUB) -
012970                   WS-TBD-IMP-DESCUENTO (WS-SUB).
012980
012990           IF WS-TBD-PRODUCTO-ENCONTRADO (WS-SUB)
013000              PERFORM 3420-CALCULAR-COSTO-GANANCIA
013010                 THRU 3420-CALCULAR-COSTO-GANANCIA-FIN
013020           ELSE
013030              MOVE ZERO TO WS-TBD-COSTO-TOTAL (WS-SUB)
013040                           WS-TBD-GANANCIA (WS-SUB)
013050                           WS-TBD-MARGEN-PCT (WS-SUB)
013060              SET WS-TBD-MARGEN-NULO (WS-SUB) TO TRUE
013070           END-IF.
013080
013090           ADD 1 TO WS-SUB.
013100
013110       3410-CALCULAR-UNA-VENTA-FIN.
013120           EXIT.
013130*-----------------------------------------------------------------*
013140       3420-CALCULAR-COSTO-GANANCIA.
013150
013160           COMPUTE WS-TBD-COSTO-TOTAL (WS-SUB) ROUNDED =
013170                   WS-TBD-CANTIDAD (WS-SUB) *
013180                   WS-TBD-COSTO-UNIT (WS-SUB).
013190
013200           COMPUTE WS-TBD-GANANCIA (WS-SUB) ROUNDED =
013210                   WS-TBD-NETO (WS-SUB) -
013220                   WS-TBD-COSTO-TOTAL (WS-SUB).
013230
013240           IF WS-TBD-NETO (WS-SUB) NOT = 0
013250              COMPUTE WS-TBD-MARGEN-PCT (WS-SUB) ROUNDED =
013260                      (WS-TBD-GANANCIA (WS-SUB) /
013270                       WS-TBD-NETO (WS-SUB)) * 100
013280              SET WS-TBD-MARGEN-DEFINIDO (WS-SUB) TO TRUE
013290           ELSE
013300              MOVE ZERO TO WS-TBD-MARGEN-PCT (WS-SUB)
013310              SET WS-TBD-MARGEN-NULO (WS-SUB) TO TRUE
013320           END-IF.
013330
013340       3420-CALCULAR-COSTO-GANANCIA-FIN.
013350           EXIT.
013360*-----------------------------------------------------------------*
013370*  ACUMULAR POR CATEGORIA (BUSQUEDA LINEAL, ALTA SI NO EXISTE).    *
013380*-----------------------------------------------------------------*
013390       3500-ACUMULAR-CATEGORIAS.
013400
013410           MOVE ZERO TO WS-CONT-CATEGORIAS.
013420           MOVE 1    TO WS-SUB.
013430
013440           PERFORM 3510-ACUMULAR-UNA-CATEGORIA
013450              THRU 3510-ACUMULAR-UNA-CATEGORIA-FIN
013460             UNTIL WS-SUB > WS-CONT-DETALLE.
013470
013480           PERFORM 3520-ORDENAR-CATEGORIAS
013490              THRU 3520-ORDENAR-CATEGORIAS-FIN.
013500
013510       3500-ACUMULAR-CATEGORIAS-FIN.
013520           EXIT.
013530*-----------------------------------------------------------------*
013540       3510-ACUMULAR-UNA-CATEGORIA.
013550
013560           PERFORM 3511-BUSCAR-CATEGORIA
013570              THRU 3511-BUSCAR-CATEGORIA-FIN.
013580
013590           ADD 1                            TO WS-TBC-TOT-VENTAS (WS-SUB2).
013600           ADD WS-TBD-CANTIDAD (WS-SUB)     TO WS-TBC-TOT-UNIDADES (WS-SUB2).
013610           ADD WS-TBD-BRUTO (WS-SUB)        TO WS-TBC-TOT-BRUTO (WS-SUB2).
013620           ADD WS-TBD-NETO (WS-SUB)         TO WS-TBC-TOT-NETO (WS-SUB2).
013630           ADD WS-TBD-GANANCIA (WS-SUB)     TO WS-TBC-TOT-GANANCIA (WS-SUB2).
013640
013650           ADD 1 TO WS-SUB.
013660
013670       3510-ACUMULAR-UNA-CATEGORIA-FIN.
013680           EXIT.
013690*-----------------------------------------------------------------*
013700*  BUSCAR-CATEGORIA DEJA EL SUBINDICE DE LA ENTRADA EN WS-SUB2,    *
013710*  CREANDOLA SI NO EXISTIA AUN.                                    *
013720*-----------------------------------------------------------------*
013730       3511-BUSCAR-CATEGORIA.
013740
013750           MOVE 1 TO WS-SUB2.
013760
013770           PERFORM 3512-COMPARAR-CATEGORIA
013780              THRU 3512-COMPARAR-CATEGORIA-FIN
013790             UNTIL WS-SUB2 > WS-CONT-CATEGORIAS
013800                OR WS-TBC-NOMBRE (WS-SUB2) = WS-TBD-CATEGORIA (WS-SUB).
013810
013820           IF WS-SUB2 > WS-CONT-CATEGORIAS
013830              ADD 1 TO WS-CONT-CATEGORIAS
013840              MOVE WS-CONT-CATEGORIAS TO WS-SUB2
013850              MOVE WS-TBD-CATEGORIA (WS-SUB) TO WS-TBC-NOMBRE (WS-SUB2)
013860              MOVE ZERO TO WS-TBC-TOT-VENTAS (WS-SUB2)
013870                           WS-TBC-TOT-UNIDADES (WS-SUB2)
013880                           WS-TBC-TOT-BRUTO (WS-SUB2)
013890                           WS-TBC-TOT-NETO (WS-SUB2)
013900                           WS-TBC-TOT-GANANCIA (WS-SUB2)
013910           END-IF.
013920
013930       3511-BUSCAR-CATEGORIA-FIN.
013940           EXIT.
013950*-----------------------------------------------------------------*
013960       3512-COMPARAR-CATEGORIA.
013970
013980           ADD 1 TO WS-SUB2.
013990
014000       3512-COMPARAR-CATEGORIA-FIN.
014010           EXIT.
014020*-----------------------------------------------------------------*
014030*  ORDENAR-CATEGORIAS: INTERCAMBIO SIMPLE, DESCENDENTE POR VENTA   *
014040*  NETA, IGUAL QUE SE ORDENABAN LOS LISTADOS ANTES DE TENER SORT.   *
014050*-----------------------------------------------------------------*
014060       3520-ORDENAR-CATEGORIAS.
014070
014080           IF WS-CONT-CATEGORIAS > 1
014090              MOVE 1 TO WS-SUB
014100              PERFORM 3521-PASADA-CATEGORIAS
014110                 THRU 3521-PASADA-CATEGORIAS-FIN
014120                UNTIL WS-SUB >= WS-CONT-CATEGORIAS
014130           END-IF.
014140
014150       3520-ORDENAR-CATEGORIAS-FIN.
014160           EXIT.
014170*-----------------------------------------------------------------*
014180       3521-PASADA-CATEGORIAS.
014190
014200           MOVE 1 TO WS-SUB2.
014210
014220           PERFORM 3522-COMPARAR-CATEGORIAS
014230              THRU 3522-COMPARAR-CATEGORIAS-FIN
014240             UNTIL WS-SUB2 > WS-CONT-CATEGORIAS - WS-SUB.
014250
014260           ADD 1 TO WS-SUB.
014270
014280       3521-PASADA-CATEGORIAS-FIN.
014290           EXIT.
014300*-----------------------------------------------------------------*
014310       3522-COMPARAR-CATEGORIAS.
014320
014330           IF WS-TBC-TOT-NETO (WS-SUB2) <
014340              WS-TBC-TOT-NETO (WS-SUB2 + 1)
014350              MOVE WS-TBC-CATEGORIA (WS-SUB2) TO WS-TBC-CATEGORIA-AUX
014360              MOVE WS-TBC-CATEGORIA (WS-SUB2 + 1)
014370                TO WS-TBC-CATEGORIA (WS-SUB2)
014380              MOVE WS-TBC-CATEGORIA-AUX TO WS-TBC-CATEGORIA (WS-SUB2 + 1)
014390           END-IF.
014400
014410           ADD 1 TO WS-SUB2.
014420
014430       3522-COMPARAR-CATEGORIAS-FIN.
014440           EXIT.
014450*-----------------------------------------------------------------*
014460*  ACUMULAR POR TIENDA (MISMO ESQUEMA DE BUSQUEDA/ALTA QUE         *
014470*  CATEGORIAS, MAS LA SUMA/CANTIDAD PARA EL PROMEDIO DE MARGEN).   *
014480*-----------------------------------------------------------------*
014490       3600-ACUMULAR-TIENDAS.
014500
014510           MOVE ZERO TO WS-CONT-TIENDAS.
014520           MOVE 1    TO WS-SUB.
014530
014540           PERFORM 3610-ACUMULAR-UNA-TIENDA
014550              THRU 3610-ACUMULAR-UNA-TIENDA-FIN
014560             UNTIL WS-SUB > WS-CONT-DETALLE.
014570
014580           MOVE 1 TO WS-SUB.
014590
014600           PERFORM 3630-PROMEDIAR-UNA-TIENDA
014610              THRU 3630-PROMEDIAR-UNA-TIENDA-FIN
014620             UNTIL WS-SUB > WS-CONT-TIENDAS.
014630
014640           PERFORM 3650-ORDENAR-TIENDAS
014650              THRU 3650-ORDENAR-TIENDAS-FIN.
014660
014670       3600-ACUMULAR-TIENDAS-FIN.
014680           EXIT.
014690*-----------------------------------------------------------------*
014700       3610-ACUMULAR-UNA-TIENDA.
014710
014720           PERFORM 3611-BUSCAR-TIENDA
014730              THRU 3611-BUSCAR-TIENDA-FIN.
014740
014750           ADD 1                        TO WS-TBT-TOT-VENTAS (WS-SUB2).
014760           ADD WS-TBD-CANTIDAD (WS-SUB) TO WS-TBT-TOT-UNIDADES (WS-SUB2).
014770           ADD WS-TBD-NETO (WS-SUB)     TO WS-TBT-TOT-NETO (WS-SUB2).
014780           ADD WS-TBD-GANANCIA (WS-SUB) TO WS-TBT-TOT-GANANCIA (WS-SUB2).
014790
014800           IF WS-TBD-MARGEN-DEFINIDO (WS-SUB)
014810              ADD WS-TBD-MARGEN-PCT (WS-SUB)
014820                TO WS-TBT-SUMA-MARGEN (WS-SUB2)
014830              ADD 1 TO WS-TBT-CANT-MARGEN (WS-SUB2)
014840           END-IF.
014850
014860           ADD 1 TO WS-SUB.
014870
014880       3610-ACUMULAR-UNA-TIENDA-FIN.
014890           EXIT.
014900*-----------------------------------------------------------------*
014910       3611-BUSCAR-TIENDA.
014920
014930           MOVE 1 TO WS-SUB2.
014940
014950           PERFORM 3612-COMPARAR-TIENDA
014960              THRU 3612-COMPARAR-TIENDA-FIN
014970             UNTIL WS-SUB2 > WS-CONT-TIENDAS
014980                OR WS-TBT-ID-TIENDA (WS-SUB2) = WS-TBD-ID-TIENDA (WS-SUB).
014990
015000           IF WS-SUB2 > WS-CONT-TIENDAS
015010              ADD 1 TO WS-CONT-TIENDAS
015020              MOVE WS-CONT-TIENDAS TO WS-SUB2
015030              MOVE WS-TBD-ID-TIENDA (WS-SUB) TO WS-TBT-ID-TIENDA (WS-SUB2)
015040              MOVE ZERO TO WS-TBT-TOT-VENTAS (WS-SUB2)
015050                           WS-TBT-TOT-UNIDADES (WS-SUB2)
015060                           WS-TBT-TOT-NETO (WS-SUB2)
015070                           WS-TBT-TOT-GANANCIA (WS-SUB2)
015080                           WS-TBT-SUMA-MARGEN (WS-SUB2)
015090                           WS-TBT-CANT-MARGEN (WS-SUB2)
015100           END-IF.
015110
015120       3611-BUSCAR-TIENDA-FIN.
015130           EXIT.
015140*-----------------------------------------------------------------*
015150       3612-COMPARAR-TIENDA.
015160
015170           ADD 1 TO WS-SUB2.
015180
015190       3612-COMPARAR-TIENDA-FIN.
015200           EXIT.
015210*-----------------------------------------------------------------*
015220*  EL PROMEDIO EXCLUYE LAS VENTAS CON MARGEN INDEFINIDO.           *
015230*-----------------------------------------------------------------*
015240       3630-PROMEDIAR-UNA-TIENDA.
015250
015260           IF WS-TBT-CANT-MARGEN (WS-SUB) > 0
015270              COMPUTE WS-TBT-MARGEN-PROM (WS-SUB) ROUNDED =
015280                      WS-TBT-SUMA-MARGEN (WS-SUB) /
015290                      WS-TBT-CANT-MARGEN (WS-SUB)
015300           ELSE
015310              MOVE ZERO TO WS-TBT-MARGEN-PROM (WS-SUB)
015320           END-IF.
015330
015340           ADD 1 TO WS-SUB.
015350
015360       3630-PROMEDIAR-UNA-TIENDA-FIN.
015370           EXIT.
015380*-----------------------------------------------------------------*
015390       3650-ORDENAR-TIENDAS.
015400
015410           IF WS-CONT-TIENDAS > 1
015420              MOVE 1 TO WS-SUB
015430              PERFORM 3651-PASADA-TIENDAS
015440                 THRU 3651-PASADA-TIENDAS-FIN
015450                UNTIL WS-SUB >= WS-CONT-TIENDAS
015460           END-IF.
015470
015480       3650-ORDENAR-TIENDAS-FIN.
015490           EXIT.
015500*-----------------------------------------------------------------*
015510       3651-PASADA-TIENDAS.
015520
015530           MOVE 1 TO WS-SUB2.
015540
015550           PERFORM 3652-COMPARAR-TIENDAS
015560              THRU 3652-COMPARAR-TIENDAS-FIN
015570             UNTIL WS-SUB2 > WS-CONT-TIENDAS - WS-SUB.
015580
015590           ADD 1 TO WS-SUB.
015600
015610       3651-PASADA-TIENDAS-FIN.
015620           EXIT.
015630*-----------------------------------------------------------------*
015640       3652-COMPARAR-TIENDAS.
015650
015660           IF WS-TBT-TOT-NETO (WS-SUB2) <
015670              WS-TBT-TOT-NETO (WS-SUB2 + 1)
015680              MOVE WS-TBT-TIENDA (WS-SUB2) TO WS-TBT-TIENDA-AUX
015690              MOVE WS-TBT-TIENDA (WS-SUB2 + 1) TO WS-TBT-TIENDA (WS-SUB2)
015700              MOVE WS-TBT-TIENDA-AUX TO WS-TBT-TIENDA (WS-SUB2 + 1)
015710           END-IF.
015720
015730           ADD 1 TO WS-SUB2.
015740
015750       3652-COMPARAR-TIENDAS-FIN.
015760           EXIT.
015770*-----------------------------------------------------------------*
015780*  ACUMULAR POR FECHA (MISMO ESQUEMA), ORDEN ASCENDENTE POR SER    *
015790*  LA FECHA TEXTO AAAA-MM-DD, LA COMPARACION ALFABETICA COINCIDE   *
015800*  CON LA CRONOLOGICA.                                             *
015810*-----------------------------------------------------------------*
015820       3700-ACUMULAR-FECHAS.
015830
015840           MOVE ZERO TO WS-CONT-FECHAS.
015850           MOVE 1    TO WS-SUB.
015860
015870           PERFORM 3710-ACUMULAR-UNA-FECHA
015880              THRU 3710-ACUMULAR-UNA-FECHA-FIN
015890             UNTIL WS-SUB > WS-CONT-DETALLE.
015900
015910           PERFORM 3750-ORDENAR-FECHAS
015920              THRU 3750-ORDENAR-FECHAS-FIN.
015930
015940       3700-ACUMULAR-FECHAS-FIN.
015950           EXIT.
015960*-----------------------------------------------------------------*
015970       3710-ACUMULAR-UNA-FECHA.
015980
015990           PERFORM 3711-BUSCAR-FECHA
016000              THRU 3711-BUSCAR-FECHA-FIN.
016010
016020           ADD 1                        TO WS-TBF-TOT-VENTAS (WS-SUB2).
016030           ADD WS-TBD-CANTIDAD (WS-SUB) TO WS-TBF-TOT-UNIDADES (WS-SUB2).
016040           ADD WS-TBD-NETO (WS-SUB)     TO WS-TBF-TOT-NETO (WS-SUB2).
016050           ADD WS-TBD-GANANCIA (WS-SUB) TO WS-TBF-TOT-GANANCIA (WS-SUB2).
016060
016070           ADD 1 TO WS-SUB.
016080
016090       3710-ACUMULAR-UNA-FECHA-FIN.
016100           EXIT.
016110*-----------------------------------------------------------------*
016120       3711-BUSCAR-FECHA.
016130
016140           MOVE 1 TO WS-SUB2.
016150
016160           PERFORM 3712-COMPARAR-FECHA
016170              THRU 3712-COMPARAR-FECHA-FIN
016180             UNTIL WS-SUB2 > WS-CONT-FECHAS
016190                OR WS-TBF-FECHA-VTA (WS-SUB2) = WS-TBD-FECHA-VENTA (WS-SUB).
016200
016210           IF WS-SUB2 > WS-CONT-FECHAS
016220              ADD 1 TO WS-CONT-FECHAS
016230              MOVE WS-CONT-FECHAS TO WS-SUB2
016240              MOVE WS-TBD-FECHA-VENTA (WS-SUB) TO WS-TBF-FECHA-VTA (WS-SUB2)
016250              MOVE ZERO TO WS-TBF-TOT-VENTAS (WS-SUB2)
016260                           WS-TBF-TOT-UNIDADES (WS-SUB2)
016270                           WS-TBF-TOT-NETO (WS-SUB2)
016280                           WS-TBF-TOT-GANANCIA (WS-SUB2)
016290           END-IF.
016300
016310       3711-BUSCAR-FECHA-FIN.
016320           EXIT.
016330*-----------------------------------------------------------------*
016340       3712-COMPARAR-FECHA.
016350
016360           ADD 1 TO WS-SUB2.
016370
016380       3712-COMPARAR-FECHA-FIN.
016390           EXIT.
016400*-----------------------------------------------------------------*
016410       3750-ORDENAR-FECHAS.
016420
016430           IF WS-CONT-FECHAS > 1
016440              MOVE 1 TO WS-SUB
016450              PERFORM 3751-PASADA-FECHAS
016460                 THRU 3751-PASADA-FECHAS-FIN
016470                UNTIL WS-SUB >= WS-CONT-FECHAS
016480           END-IF.
016490
016500       3750-ORDENAR-FECHAS-FIN.
016510           EXIT.
016520*-----------------------------------------------------------------*
016530       3751-PASADA-FECHAS.
016540
016550           MOVE 1 TO WS-SUB2.
016560
016570           PERFORM 3752-COMPARAR-FECHAS
016580              THRU 3752-COMPARAR-FECHAS-FIN
016590             UNTIL WS-SUB2 > WS-CONT-FECHAS - WS-SUB.
016600
016610           ADD 1 TO WS-SUB.
016620
016630       3751-PASADA-FECHAS-FIN.
016640           EXIT.
016650*-----------------------------------------------------------------*
016660       3752-COMPARAR-FECHAS.
016670
016680           IF WS-TBF-FECHA-VTA (WS-SUB2) >
016690              WS-TBF-FECHA-VTA (WS-SUB2 + 1)
016700              MOVE WS-TBF-FECHA (WS-SUB2) TO WS-TBF-FECHA-AUX
016710              MOVE WS-TBF-FECHA (WS-SUB2 + 1) TO WS-TBF-FECHA (WS-SUB2)
016720              MOVE WS-TBF-FECHA-AUX TO WS-TBF-FECHA (WS-SUB2 + 1)
016730           END-IF.
016740
016750           ADD 1 TO WS-SUB2.
016760
016770       3752-COMPARAR-FECHAS-FIN.
016780           EXIT.
016790*-----------------------------------------------------------------*
016800*  ============================  LOAD  ==========================*
016810*-----------------------------------------------------------------*
016820       4000-CARGAR.
016830
016840           MOVE 'STAGE 4 LOAD' TO WS-ETAPA-ACTUAL.
016850           DISPLAY 'STAGE 4 LOAD'.
016860           PERFORM 8100-ESCRIBIR-BANNER-ETAPA
016870              THRU 8100-ESCRIBIR-BANNER-ETAPA-FIN.
016880
016890           PERFORM 4100-GRABAR-DETALLE
016900              THRU 4100-GRABAR-DETALLE-FIN.
016910
016920           PERFORM 4200-GRABAR-PRODLIMP
016930              THRU 4200-GRABAR-PRODLIMP-FIN.
016940
016950           PERFORM 4300-GRABAR-RESCATEGO
016960              THRU 4300-GRABAR-RESCATEGO-FIN.
016970
016980           PERFORM 4400-GRABAR-RESTIENDA
016990              THRU 4400-GRABAR-RESTIENDA-FIN.
017000
017010           PERFORM 4500-GRABAR-RESFECHA
017020              THRU 4500-GRABAR-RESFECHA-FIN.
017030
017040           PERFORM 4600-ARMAR-TOPPROD
017050              THRU 4600-ARMAR-TOPPROD-FIN.
017060
017070       4000-CARGAR-FIN.
017080           EXIT.
017090*-----------------------------------------------------------------*
017100       4100-GRABAR-DETALLE.
017110
017120           MOVE 1 TO WS-SUB.
017130
017140           PERFORM 4110-GRABAR-UN-DETALLE
017150              THRU 4110-GRABAR-UN-DETALLE-FIN
017160             UNTIL WS-SUB > WS-CONT-DETALLE.
017170
017180       4100-GRABAR-DETALLE-FIN.
017190           EXIT.
017200*-----------------------------------------------------------------*
017210       4110-GRABAR-UN-DETALLE.
017220
017230           MOVE WS-TBD-ID-VENTA (WS-SUB)        TO WS-SAL-ID-VENTA.
017240           MOVE WS-TBD-FECHA-VENTA (WS-SUB)      TO WS-SAL-FECHA-VENTA.
017250           MOVE WS-TBD-ID-PRODUCTO (WS-SUB)      TO WS-SAL-ID-PRODUCTO.
017260           MOVE WS-TBD-CANTIDAD (WS-SUB)         TO WS-SAL-CANTIDAD.
017270           MOVE WS-TBD-PRECIO-UNIT (WS-SUB)      TO WS-SAL-PRECIO-UNIT.
017280           MOVE WS-TBD-ID-CLIENTE (WS-SUB)       TO WS-SAL-ID-CLIENTE.
017290           MOVE WS-TBD-ID-TIENDA (WS-SUB)        TO WS-SAL-ID-TIENDA.
017300           MOVE WS-TBD-PCT-DESCUENTO (WS-SUB)    TO WS-SAL-PCT-DESCUENTO.
017310           MOVE WS-TBD-NOMBRE-PRODUCTO (WS-SUB)  TO WS-SAL-NOMBRE-PRODUCTO.
017320           MOVE WS-TBD-CATEGORIA (WS-SUB)        TO WS-SAL-CATEGORIA.
017330           MOVE WS-TBD-MARCA (WS-SUB)            TO WS-SAL-MARCA.
017340           MOVE WS-TBD-COSTO-UNIT (WS-SUB)       TO WS-SAL-COSTO-UNIT.
017350           MOVE WS-TBD-BRUTO (WS-SUB)            TO WS-SAL-BRUTO.
017360           MOVE WS-TBD-IMP-DESCUENTO (WS-SUB)    TO WS-SAL-IMP-DESCUENTO.
017370           MOVE WS-TBD-NETO (WS-SUB)             TO WS-SAL-NETO.
017380           MOVE WS-TBD-COSTO-TOTAL (WS-SUB)      TO WS-SAL-COSTO-TOTAL.
017390           MOVE WS-TBD-GANANCIA (WS-SUB)         TO WS-SAL-GANANCIA.
017400           MOVE WS-TBD-MARGEN-PCT (WS-SUB)       TO WS-SAL-MARGEN-PCT.
017410           MOVE WS-TBD-IND-MARGEN (WS-SUB)       TO WS-SAL-IND-MARGEN.
017420           MOVE WS-TBD-IND-MATCH (WS-SUB)        TO WS-SAL-IND-MATCH.
017430
017440           WRITE WS-SAL-DETALLE.
017450
017460           ADD 1 TO WS-SUB.
017470
017480       4110-GRABAR-UN-DETALLE-FIN.
017490           EXIT.
017500*-----------------------------------------------------------------*
017510       4200-GRABAR-PRODLIMP.
017520
017530           MOVE 1 TO WS-SUB.
017540
017550           PERFORM 4210-GRABAR-UN-PRODLIMP
017560              THRU 4210-GRABAR-UN-PRODLIMP-FIN
017570             UNTIL WS-SUB > WS-CONT-PRODUCTOS-LEIDOS.
017580
017590       4200-GRABAR-PRODLIMP-FIN.
017600           EXIT.
017610*-----------------------------------------------------------------*
017620       4210-GRABAR-UN-PRODLIMP.
017630
017640           MOVE SPACES TO WS-SAL-PRODLIMP.
017650           MOVE WS-TB-ID-PRODUCTO (WS-SUB)  TO WS-PL-ID-PRODUCTO.
017660           MOVE WS-TB-NOMBRE (WS-SUB)       TO WS-PL-NOMBRE.
017670           MOVE WS-TB-CATEGORIA (WS-SUB)    TO WS-PL-CATEGORIA.
017680           MOVE WS-TB-MARCA (WS-SUB)        TO WS-PL-MARCA.
017690           MOVE WS-TB-COSTO-UNIT (WS-SUB)   TO WS-PL-COSTO-UNIT.
017700           MOVE WS-TB-STOCK (WS-SUB)        TO WS-PL-STOCK.
017710
017720           WRITE WS-FD-PRODLIMP FROM WS-SAL-PRODLIMP.
017730
017740           ADD 1 TO WS-SUB.
017750
017760       4210-GRABAR-UN-PRODLIMP-FIN.
017770           EXIT.
017780*-----------------------------------------------------------------*
017790       4300-GRABAR-RESCATEGO.
017800
017810           MOVE 1 TO WS-SUB.
017820
017830           PERFORM 4310-GRABAR-UNA-RESCATEGO
017840              THRU 4310-GRABAR-UNA-RESCATEGO-FIN
017850             UNTIL WS-SUB > WS-CONT-CATEGORIAS.
017860
017870       4300-GRABAR-RESCATEGO-FIN.
017880           EXIT.
017890*-----------------------------------------------------------------*
017900       4310-GRABAR-UNA-RESCATEGO.
017910
017920           MOVE WS-TBC-NOMBRE (WS-SUB)      TO WS-RCAT-CATEGORIA.
017930           MOVE WS-TBC-TOT-VENTAS (WS-SUB)  TO WS-RCAT-TOT-VENTAS.
017940           MOVE WS-TBC-TOT-UNIDADES (WS-SUB) TO WS-RCAT-TOT-UNIDADES.
017950           MOVE WS-TBC-TOT-BRUTO (WS-SUB)   TO WS-RCAT-TOT-BRUTO.
017960           MOVE WS-TBC-TOT-NETO (WS-SUB)    TO WS-RCAT-TOT-NETO.
017970           MOVE WS-TBC-TOT-GANANCIA (WS-SUB) TO WS-RCAT-TOT-GANANCIA.
017980
017990           MOVE WS-SAL-RESCATEGO TO WS-FD-RESCATEGO.
018000           WRITE WS-FD-RESCATEGO.
018010
018020           ADD 1 TO WS-SUB.
018030
018040       4310-GRABAR-UNA-RESCATEGO-FIN.
018050           EXIT.
018060*-----------------------------------------------------------------*
018070       4400-GRABAR-RESTIENDA.
018080
018090           MOVE 1 TO WS-SUB.
018100
018110           PERFORM 4410-GRABAR-UNA-RESTIENDA
018120              THRU 4410-GRABAR-UNA-RESTIENDA-FIN
018130             UNTIL WS-SUB > WS-CONT-TIENDAS.
018140
018150       4400-GRABAR-RESTIENDA-FIN.
018160           EXIT.
018170*-----------------------------------------------------------------*
018180       4410-GRABAR-UNA-RESTIENDA.
018190
018200           MOVE WS-TBT-ID-TIENDA (WS-SUB)    TO WS-RTDA-ID-TIENDA.
018210           MOVE WS-TBT-TOT-VENTAS (WS-SUB)   TO WS-RTDA-TOT-VENTAS.
018220           MOVE WS-TBT-TOT-UNIDADES (WS-SUB) TO WS-RTDA-TOT-UNIDADES.
018230           MOVE WS-TBT-TOT-NETO (WS-SUB)     TO WS-RTDA-TOT-NETO.
018240           MOVE WS-TBT-TOT-GANANCIA (WS-SUB) TO WS-RTDA-TOT-GANANCIA.
018250           MOVE WS-TBT-MARGEN-PROM (WS-SUB)  TO WS-RTDA-MARGEN-PROM.
018260
018270           MOVE WS-SAL-RESTIENDA TO WS-FD-RESTIENDA.
018280           WRITE WS-FD-RESTIENDA.
018290
018300           ADD 1 TO WS-SUB.
018310
018320       4410-GRABAR-UNA-RESTIENDA-FIN.
018330           EXIT.
018340*-----------------------------------------------------------------*
018350       4500-GRABAR-RESFECHA.
018360
018370           MOVE 1 TO WS-SUB.
018380
018390           PERFORM 4510-GRABAR-UNA-RESFECHA
018400              THRU 4510-GRABAR-UNA-RESFECHA-FIN
018410             UNTIL WS-SUB > WS-CONT-FECHAS.
018420
018430       4500-GRABAR-RESFECHA-FIN.
018440           EXIT.
018450*-----------------------------------------------------------------*
018460       4510-GRABAR-UNA-RESFECHA.
018470
018480           MOVE WS-TBF-FECHA-VTA (WS-SUB)    TO WS-RFEC-FECHA.
018490           MOVE WS-TBF-TOT-VENTAS (WS-SUB)   TO WS-RFEC-TOT-VENTAS.
018500           MOVE WS-TBF-TOT-UNIDADES (WS-SUB) TO WS-RFEC-TOT-UNIDADES.
018510           MOVE WS-TBF-TOT-NETO (WS-SUB)     TO WS-RFEC-TOT-NETO.
018520           MOVE WS-TBF-TOT-GANANCIA (WS-SUB) TO WS-RFEC-TOT-GANANCIA.
018530
018540           MOVE WS-SAL-RESFECHA TO WS-FD-RESFECHA.
018550           WRITE WS-FD-RESFECHA.
018560
018570           ADD 1 TO WS-SUB.
018580
018590       4510-GRABAR-UNA-RESFECHA-FIN.
018600           EXIT.
018610*-----------------------------------------------------------------*
018620*  ARMAR-TOPPROD: AGRUPA LAS VENTAS ENRIQUECIDAS POR NOMBRE DE     *
018630*  PRODUCTO PARA EL INFORME DE TOP 5 (NO GENERA ARCHIVO DE         *
018640*  SALIDA, SOLO ALIMENTA EL INFORME FINAL).                       *
018650*-----------------------------------------------------------------*
018660       4600-ARMAR-TOPPROD.
018670
018680           MOVE ZERO TO WS-CONT-TOPPROD.
018690           MOVE 1    TO WS-SUB.
018700
018710           PERFORM 4610-ACUMULAR-UN-TOPPROD
018720              THRU 4610-ACUMULAR-UN-TOPPROD-FIN
018730             UNTIL WS-SUB > WS-CONT-DETALLE.
018740
018750           PERFORM 4650-ORDENAR-TOPPROD
018760              THRU 4650-ORDENAR-TOPPROD-FIN.
018770
018780       4600-ARMAR-TOPPROD-FIN.
018790           EXIT.
018800*-----------------------------------------------------------------*
018810       4610-ACUMULAR-UN-TOPPROD.
018820
018830           PERFORM 4611-BUSCAR-TOPPROD
018840              THRU 4611-BUSCAR-TOPPROD-FIN.
018850
018860           ADD 1                        TO WS-TBP-TOT-VENTAS (WS-SUB2).
018870           ADD WS-TBD-CANTIDAD (WS-SUB) TO WS-TBP-TOT-UNIDADES (WS-SUB2).
018880           ADD WS-TBD-NETO (WS-SUB)     TO WS-TBP-TOT-NETO (WS-SUB2).
018890
018900           ADD 1 TO WS-SUB.
018910
018920       4610-ACUMULAR-UN-TOPPROD-FIN.
018930           EXIT.
018940*-----------------------------------------------------------------*
018950       4611-BUSCAR-TOPPROD.
018960
018970           MOVE 1 TO WS-SUB2.
018980
018990           PERFORM 4612-COMPARAR-TOPPROD
019000              THRU 4612-COMPARAR-TOPPROD-FIN
019010             UNTIL WS-SUB2 > WS-CONT-TOPPROD
019020                OR WS-TBP-NOMBRE (WS-SUB2) = WS-TBD-NOMBRE-PRODUCTO (WS-SUB).
019030
019040           IF WS-SUB2 > WS-CONT-TOPPROD
019050              ADD 1 TO WS-CONT-TOPPROD
019060              MOVE WS-CONT-TOPPROD TO WS-SUB2
019070              MOVE WS-TBD-NOMBRE-PRODUCTO (WS-SUB) TO WS-TBP-NOMBRE (WS-SUB2)
019080              MOVE ZERO TO WS-TBP-TOT-VENTAS (WS-SUB2)
019090                           WS-TBP-TOT-UNIDADES (WS-SUB2)
019100                           WS-TBP-TOT-NETO (WS-SUB2)
019110           END-IF.
019120
019130       4611-BUSCAR-TOPPROD-FIN.
019140           EXIT.
019150*-----------------------------------------------------------------*
019160       4612-COMPARAR-TOPPROD.
019170
019180           ADD 1 TO WS-SUB2.
019190
019200       4612-COMPARAR-TOPPROD-FIN.
019210           EXIT.
019220*-----------------------------------------------------------------*
019230       4650-ORDENAR-TOPPROD.
019240
019250           IF WS-CONT-TOPPROD > 1
019260              MOVE 1 TO WS-SUB
019270              PERFORM 4651-PASADA-TOPPROD
019280                 THRU 4651-PASADA-TOPPROD-FIN
019290                UNTIL WS-SUB >= WS-CONT-TOPPROD
019300           END-IF.
019310
019320       4650-ORDENAR-TOPPROD-FIN.
019330           EXIT.
019340*-----------------------------------------------------------------*
019350       4651-PASADA-TOPPROD.
019360
019370           MOVE 1 TO WS-SUB2.
019380
019390           PERFORM 4652-COMPARAR-TOPPRODS
019400              THRU 4652-COMPARAR-TOPPRODS-FIN
019410             UNTIL WS-SUB2 > WS-CONT-TOPPROD - WS-SUB.
019420
019430           ADD 1 TO WS-SUB.
019440
019450       4651-PASADA-TOPPROD-FIN.
019460           EXIT.
019470*-----------------------------------------------------------------*
019480       4652-COMPARAR-TOPPRODS.
019490
019500           IF WS-TBP-TOT-NETO (WS-SUB2) <
019510              WS-TBP-TOT-NETO (WS-SUB2 + 1)
019520              MOVE WS-TBP-PRODUCTO (WS-SUB2) TO WS-TBP-PRODUCTO-AUX
019530              MOVE WS-TBP-PRODUCTO (WS-SUB2 + 1) TO WS-TBP-PRODUCTO (WS-SUB2)
019540              MOVE WS-TBP-PRODUCTO-AUX TO WS-TBP-PRODUCTO (WS-SUB2 + 1)
019550           END-IF.
019560
019570           ADD 1 TO WS-SUB2.
019580
019590       4652-COMPARAR-TOPPRODS-FIN.
019600           EXIT.
019610*-----------------------------------------------------------------*
019620*  =========================  INFORME FINAL  =====================*
019630*-----------------------------------------------------------------*
019640       5000-INFORME-FINAL.
019650
019660           MOVE 'STAGE 5 REPORT' TO WS-ETAPA-ACTUAL.
019670           DISPLAY 'STAGE 5 REPORT'.
019680           PERFORM 8100-ESCRIBIR-BANNER-ETAPA
019690              THRU 8100-ESCRIBIR-BANNER-ETAPA-FIN.
019700
019710           PERFORM 5100-INFORME-CATEGORIA
019720              THRU 5100-INFORME-CATEGORIA-FIN.
019730
019740           PERFORM 5200-INFORME-TOP5
019750              THRU 5200-INFORME-TOP5-FIN.
019760
019770       5000-INFORME-FINAL-FIN.
019780           EXIT.
019790*-----------------------------------------------------------------*
019800       5100-INFORME-CATEGORIA.
019810
019820           MOVE WS-INF-ENCAB-CATEG TO WS-INF-LINEA.
019830           PERFORM 8900-GRABAR-INFORME
019840              THRU 8900-GRABAR-INFORME-FIN.
019850
019860           MOVE 1 TO WS-SUB.
019870
019880           PERFORM 5110-INFORME-UNA-CATEGORIA
019890              THRU 5110-INFORME-UNA-CATEGORIA-FIN
019900             UNTIL WS-SUB > WS-CONT-CATEGORIAS.
019910
019920       5100-INFORME-CATEGORIA-FIN.
019930           EXIT.
019940*-----------------------------------------------------------------*
019950       5110-INFORME-UNA-CATEGORIA.
019960
019970           MOVE SPACES TO WS-INF-LINEA.
019980           MOVE WS-TBC-NOMBRE (WS-SUB)        TO WS-INF-CAT-NOMBRE.
019990           MOVE WS-TBC-TOT-VENTAS (WS-SUB)    TO WS-INF-CAT-VENTAS.
020000           MOVE WS-TBC-TOT-NETO (WS-SUB)      TO WS-INF-CAT-NETO.
020010           MOVE WS-TBC-TOT-GANANCIA (WS-SUB)  TO WS-INF-CAT-GANANCIA.
020020
020030           PERFORM 8900-GRABAR-INFORME
020040              THRU 8900-GRABAR-INFORME-FIN.
020050
020060           ADD 1 TO WS-SUB.
020070
020080       5110-INFORME-UNA-CATEGORIA-FIN.
020090           EXIT.
020100*-----------------------------------------------------------------*
020110*  TOP 5 PRODUCTOS: LA TABLA YA QUEDO ORDENADA DESCENDENTE EN      *
020120*  4650-ORDENAR-TOPPROD; SOLO SE IMPRIMEN LOS PRIMEROS 5.          *
020130*-----------------------------------------------------------------*
020140       5200-INFORME-TOP5.
020150
020160           MOVE WS-INF-ENCAB-TOP5 TO WS-INF-LINEA.
020170           PERFORM 8900-GRABAR-INFORME
020180              THRU 8900-GRABAR-INFORME-FIN.
020190
020200           MOVE 1 TO WS-SUB.
020210
020220           PERFORM 5210-INFORME-UN-TOP5
020230              THRU 5210-INFORME-UN-TOP5-FIN
020240             UNTIL WS-SUB > 5
020250                OR WS-SUB > WS-CONT-TOPPROD.
020260
020270       5200-INFORME-TOP5-FIN.
020280           EXIT.
020290*-----------------------------------------------------------------*
020300       5210-INFORME-UN-TOP5.
020310
020320           MOVE SPACES TO WS-INF-LINEA.
020330           MOVE WS-TBP-NOMBRE (WS-SUB)        TO WS-INF-TOP-NOMBRE.
020340           MOVE WS-TBP-TOT-VENTAS (WS-SUB)    TO WS-INF-TOP-VENTAS.
020350           MOVE WS-TBP-TOT-UNIDADES (WS-SUB)  TO WS-INF-TOP-UNIDADES.
020360           MOVE WS-TBP-TOT-NETO (WS-SUB)      TO WS-INF-TOP-NETO.
020370
020380           PERFORM 8900-GRABAR-INFORME
020390              THRU 8900-GRABAR-INFORME-FIN.
020400
020410           ADD 1 TO WS-SUB.
020420
020430       5210-INFORME-UN-TOP5-FIN.
020440           EXIT.
020450*-----------------------------------------------------------------*
020460*  =========================  RUTINAS COMUNES  ===================*
020470*-----------------------------------------------------------------*
020480       8100-ESCRIBIR-BANNER-ETAPA.
020490
020500           MOVE SPACES TO WS-INF-LINEA.
020510           MOVE 'ETAPA: ' TO WS-INF-ETAPA-PREFIJO.
020520           MOVE WS-ETAPA-ACTUAL TO WS-INF-ETAPA-TXT.
020530
020540           PERFORM 8900-GRABAR-INFORME
020550              THRU 8900-GRABAR-INFORME-FIN.
020560
020570       8100-ESCRIBIR-BANNER-ETAPA-FIN.
020580           EXIT.
020590*-----------------------------------------------------------------*
020600       8900-GRABAR-INFORME.
020610
020620           MOVE WS-INF-LINEA TO WS-FD-INFORME.
020630           WRITE WS-FD-INFORME.
020640           ADD 1 TO WS-CONT-LINEAS-INFORME.
020650
020660       8900-GRABAR-INFORME-FIN.
020670           EXIT.
020680*-----------------------------------------------------------------*
020690*  ===========================  CIERRE  ==========================*
020700*-----------------------------------------------------------------*
020710       9000-FINALIZAR.
020720
020730           DISPLAY '#VENTAS LEIDAS:    ' WS-CONT-VENTAS-LEIDAS.
020740           DISPLAY '#VENTAS DUPLICADAS: ' WS-CONT-DUPLICADAS.
020750           DISPLAY '#CLIENTE COMPLETADO: ' WS-CONT-CLIENTE-RELLENO.
020760           DISPLAY '#DESCUENTO CORREGIDO: ' WS-CONT-DESC-CORREGIDO.
020770           DISPLAY '#VENTAS SIN MATCH DE PRODUCTO: ' WS-CONT-SIN-MATCH.
020780           DISPLAY '#DETALLES GRABADOS: ' WS-CONT-DETALLE.
020790
020800           PERFORM 9200-CERRAR-ARCHIVOS
020810              THRU 9200-CERRAR-ARCHIVOS-FIN.
020820
020830       9000-FINALIZAR-FIN.
020840           EXIT.
020850*-----------------------------------------------------------------*
020860       9200-CERRAR-ARCHIVOS.
020870
020880           CLOSE ENT-VENTAS
020890                 ENT-PRODUCTO
020900                 SAL-DETALLE
020910                 SAL-PRODLIMP
020920                 SAL-RESCATEGO
020930                 SAL-RESTIENDA
020940                 SAL-RESFECHA
020950                 SAL-INFORME.
020960
020970       9200-CERRAR-ARCHIVOS-FIN.
020980           EXIT.
020990*-----------------------------------------------------------------*
021000       END PROGRAM PROCVTAS.
