000010******************************************************************
000020*  SISTEMAS MINORISTA S.A.                                       *
000030*  RUTINA:  BUSCPROD                                             *
000040*  PROPOSITO: BUSQUEDA DEL ARTICULO DE CATALOGO QUE CORRESPONDE  *
000050*  A UNA VENTA, PARA EL PASO DE ENRIQUECIMIENTO (JOIN) DEL        *
000060*  PIPELINE DE VENTAS. RECIBE LA TABLA DE PRODUCTOS YA CARGADA   *
000070*  EN MEMORIA POR EL PROGRAMA PRINCIPAL (PROCVTAS) Y DEVUELVE    *
000080*  LOS DATOS DEL ARTICULO SI LO ENCUENTRA.                       *
000090******************************************************************
000100*  HISTORIAL DE CAMBIOS                                          *
000110*  14/03/1989 RB  ALTA DEL PROGRAMA. BUSQUEDA SECUENCIAL SOBRE    *
000120*                 LA TABLA DE ARTICULOS EN MEMORIA.               *
000130*  02/08/1990 CP  SE AGREGA LA BANDERA DE ENCONTRADO/NO           *
000140*                 ENCONTRADO EN LUGAR DE DEVOLVER CAMPOS EN       *
000150*                 BLANCO SIN AVISO (REQ-0114).                   *
000160*  19/11/1991 SU  SE DEVUELVE TAMBIEN EL COSTO UNITARIO, ANTES    *
000170*                 SOLO SE DEVOLVIAN NOMBRE/MARCA/CATEGORIA        *
000180*                 (REQ-0188).                                    *
000190*  05/05/1993 MO  CORRECCION: LA COMPARACION DE CLAVE QUEDABA     *
000200*                 COLGADA SI LA TABLA VENIA VACIA (REQ-0233).     *
000210*  22/02/1995 LF  LIMITE DE LA TABLA AMPLIADO DE 500 A 2000       *
000220*                 ARTICULOS POR PEDIDO DE COMPRAS (REQ-0301).     *
000230*  09/09/1996 RB  SE AGREGA CONTADOR DE INTENTOS PARA EL LOG DE   *
000240*                 RENDIMIENTO DE LA BUSQUEDA (REQ-0355).          *
000250*  14/12/1998 CP  AJUSTE DE FIN DE SIGLO: SE QUITA UNA VIEJA      *
000260*                 VALIDACION DE PREFIJO DE CLAVE CONTRA EL ANIO   *
000270*                 DE ALTA DE 2 DIGITOS, YA NO SE USA (REQ-0402,   *
000280*                 FIX Y2K).                                       *
000290*  03/06/2001 SU  SE AGREGA EL MENSAJE DE DIAGNOSTICO CUANDO NO   *
000300*                 HAY MATCH, PARA EL LOG DE ENRIQUECIMIENTO       *
000310*                 (REQ-0447).                                    *
000320******************************************************************
000330       IDENTIFICATION DIVISION.
000340       PROGRAM-ID. BUSCPROD.
000350       AUTHOR. R. BALSIMELLI.
000360       INSTALLATION. SISTEMAS MINORISTA S.A. - DEPTO. SISTEMAS.
000370       DATE-WRITTEN. 14/03/1989.
000380       DATE-COMPILED. 03/06/2001.
000390       SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA.
000400*-----------------------------------------------------------------*
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450*-----------------------------------------------------------------*
000460       DATA DIVISION.
000470*-----------------------------------------------------------------*
000480       WORKING-STORAGE SECTION.
000490
000500*-----------------------------------------------------------------*
000510*  SUBINDICE DE RECORRIDO Y CONTADOR DE INTENTOS, DECLARADOS COMO   *
000520*  CAMPOS 77 INDEPENDIENTES (NO FORMAN PARTE DE NINGUN GRUPO DE     *
000530*  CONTROL), SEGUN LA COSTUMBRE DE ESTA CASA PARA ESCALARES DE      *
000540*  TRABAJO QUE NO NECESITAN AGRUPARSE CON OTROS CAMPOS.            *
000550*-----------------------------------------------------------------*
000560       77  WS-SUB                       PIC S9(04) COMP.
000570       77  WS-CONTADOR-INTENTOS         PIC S9(04) COMP.
000580
000590       01  WS-AREA-TRABAJO.
000600           05  WS-BANDERA-DEBUG        PIC X(01) VALUE 'N'.
000610               88  WS-DEBUG-ACTIVO          VALUE 'S'.
000620           05  FILLER                  PIC X(02).
000630*-----------------------------------------------------------------*
000640*  VISTA NUMERICA DE LA BANDERA DE DEBUG, PARA DESPLEGARLA EN LOS  *
000650*  LISTADOS DE PRUEBA SIN TENER QUE DECLARAR OTRO CAMPO.          *
000660*-----------------------------------------------------------------*
000670       01  WS-BANDERA-DEBUG-R  REDEFINES WS-BANDERA-DEBUG.
000680           05  WS-DEBUG-NUM            PIC 9(01).
000690
000700       01  WS-CLAVE-COMPARAR           PIC X(10) VALUE SPACES.
000710*-----------------------------------------------------------------*
000720*  VISTA DE LA CLAVE EN PREFIJO/NUMERO, USADA EN EL DIAGNOSTICO    *
000730*  CUANDO EL ARTICULO NO SE ENCUENTRA EN LA TABLA (2700).          *
000740*-----------------------------------------------------------------*
000750       01  WS-CLAVE-COMPARAR-R REDEFINES WS-CLAVE-COMPARAR.
000760           05  WS-CLAVE-PREFIJO        PIC X(01).
000770           05  WS-CLAVE-NUMERO         PIC X(09).
000780
000790       01  WS-COSTO-TRABAJO            PIC S9(06)V9(02) VALUE ZERO.
000800*-----------------------------------------------------------------*
000810*  VISTA ENTERO/DECIMAL DEL COSTO DE TRABAJO, USADA SI SE AMPLIA   *
000820*  EL MENSAJE DE DIAGNOSTICO PARA MOSTRAR EL ULTIMO COSTO VISTO.   *
000830*-----------------------------------------------------------------*
000840       01  WS-COSTO-TRABAJO-R  REDEFINES WS-COSTO-TRABAJO.
000850           05  WS-COSTO-ENTERO         PIC S9(06).
000860           05  WS-COSTO-DECIMAL        PIC 9(02).
000870*-----------------------------------------------------------------*
000880       LINKAGE SECTION.
000890*-----------------------------------------------------------------*
000900*  AREA DE BUSQUEDA: CLAVE DE ENTRADA Y DATOS DEL ARTICULO DE      *
000910*  SALIDA (EN BLANCO/CERO SI LK-BUS-HALLADO = 'N').                *
000920*-----------------------------------------------------------------*
000930       01  LK-AREA-BUSQUEDA.
000940           05  LK-BUS-ID-PRODUCTO      PIC X(10).
000950           05  LK-BUS-CANT-PRODUCTOS   PIC S9(04) COMP.
000960           05  LK-BUS-HALLADO          PIC X(01).
000970               88  LK-BUS-SI-HALLADO        VALUE 'S'.
000980               88  LK-BUS-NO-HALLADO        VALUE 'N'.
000990           05  LK-BUS-NOMBRE           PIC X(30).
001000           05  LK-BUS-CATEGORIA        PIC X(20).
001010           05  LK-BUS-MARCA            PIC X(20).
001020           05  LK-BUS-COSTO-UNIT       PIC S9(06)V9(02).
001030*-----------------------------------------------------------------*
001040*  TABLA DE PRODUCTOS CARGADA EN MEMORIA POR EL LLAMADOR.          *
001050*-----------------------------------------------------------------*
001060       01  LK-TABLA-PRODUCTOS.
001070           05  LK-TB-PRODUCTO OCCURS 2000 TIMES.
001080               10  LK-TB-ID-PRODUCTO   PIC X(10).
001090               10  LK-TB-NOMBRE        PIC X(30).
001100               10  LK-TB-CATEGORIA     PIC X(20).
001110               10  LK-TB-MARCA         PIC X(20).
001120               10  LK-TB-COSTO-UNIT    PIC S9(06)V9(02).
001130               10  LK-TB-STOCK         PIC S9(07).
001140               10  FILLER              PIC X(05).
001150*-----------------------------------------------------------------*
001160       PROCEDURE DIVISION USING LK-AREA-BUSQUEDA LK-TABLA-PRODUCTOS.
001170*-----------------------------------------------------------------*
001180
001190           PERFORM 1000-INICIAR-BUSQUEDA
001200              THRU 1000-INICIAR-BUSQUEDA-FIN.
001210
001220           PERFORM 2000-RECORRER-TABLA
001230              THRU 2000-RECORRER-TABLA-FIN
001240             UNTIL WS-SUB > LK-BUS-CANT-PRODUCTOS
001250                OR LK-BUS-SI-HALLADO.
001260
001270           IF LK-BUS-NO-HALLADO
001280              PERFORM 2700-INFORMAR-SIN-MATCH
001290                 THRU 2700-INFORMAR-SIN-MATCH-FIN
001300           END-IF.
001310
001320           EXIT PROGRAM.
001330*-----------------------------------------------------------------*
001340       1000-INICIAR-BUSQUEDA.
001350
001360           MOVE 1              TO WS-SUB.
001370           MOVE ZERO           TO WS-CONTADOR-INTENTOS.
001380           MOVE 'N'            TO LK-BUS-HALLADO.
001390           MOVE SPACES         TO LK-BUS-NOMBRE
001400                                  LK-BUS-CATEGORIA
001410                                  LK-BUS-MARCA.
001420           MOVE ZERO           TO LK-BUS-COSTO-UNIT.
001430           MOVE LK-BUS-ID-PRODUCTO TO WS-CLAVE-COMPARAR.
001440
001450       1000-INICIAR-BUSQUEDA-FIN.
001460           EXIT.
001470*-----------------------------------------------------------------*
001480       2000-RECORRER-TABLA.
001490
001500           ADD 1 TO WS-CONTADOR-INTENTOS.
001510
001520           IF LK-TB-ID-PRODUCTO (WS-SUB) = LK-BUS-ID-PRODUCTO
001530              PERFORM 2100-COPIAR-DATOS
001540                 THRU 2100-COPIAR-DATOS-FIN
001550           ELSE
001560              ADD 1 TO WS-SUB
001570           END-IF.
001580
001590       2000-RECORRER-TABLA-FIN.
001600           EXIT.
001610*-----------------------------------------------------------------*
001620       2100-COPIAR-DATOS.
001630
001640           MOVE 'S'                         TO LK-BUS-HALLADO.
001650           MOVE LK-TB-NOMBRE (WS-SUB)        TO LK-BUS-NOMBRE.
001660           MOVE LK-TB-CATEGORIA (WS-SUB)     TO LK-BUS-CATEGORIA.
001670           MOVE LK-TB-MARCA (WS-SUB)         TO LK-BUS-MARCA.
001680           MOVE LK-TB-COSTO-UNIT (WS-SUB)    TO LK-BUS-COSTO-UNIT.
001690           MOVE LK-TB-COSTO-UNIT (WS-SUB)    TO WS-COSTO-TRABAJO.
001700
001710       2100-COPIAR-DATOS-FIN.
001720           EXIT.
001730*-----------------------------------------------------------------*
001740       2700-INFORMAR-SIN-MATCH.
001750
001760           IF WS-DEBUG-ACTIVO
001770              DISPLAY 'BUSCPROD: SIN MATCH PARA CLAVE '
001780                      WS-CLAVE-PREFIJO '-' WS-CLAVE-NUMERO
001790                      ' INTENTOS=' WS-CONTADOR-INTENTOS
001800           END-IF.
001810
001820       2700-INFORMAR-SIN-MATCH-FIN.
001830           EXIT.
001840*-----------------------------------------------------------------*
001850       END PROGRAM BUSCPROD.
