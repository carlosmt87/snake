000100*-----------------------------------------------------------------*
000110*  LAYOUT DE VENTA ENRIQUECIDA (DETALLE DE SALIDA)                *
000120*  Un registro por venta depurada: los campos de VENTAS.CPY mas  *
000130*  los datos del articulo (JOIN con el catalogo) y las metricas  *
000140*  calculadas en el paso TRANSFORM.                              *
000150*-----------------------------------------------------------------*
000160    01  WS-SAL-DETALLE.
000170        05  WS-SAL-ID-VENTA             PIC X(10).
000180        05  WS-SAL-FECHA-VENTA          PIC X(10).
000190        05  WS-SAL-ID-PRODUCTO          PIC X(10).
000200        05  WS-SAL-CANTIDAD             PIC S9(05).
000210        05  WS-SAL-PRECIO-UNIT          PIC S9(06)V9(02).
000220        05  WS-SAL-ID-CLIENTE           PIC X(10).
000230        05  WS-SAL-ID-TIENDA            PIC X(05).
000240        05  WS-SAL-PCT-DESCUENTO        PIC S9(01)V9(04).
000250*-----------------------------------------------------------------*
000260*  DATOS TRAIDOS DEL CATALOGO (EN BLANCO SI NO HUBO MATCH)        *
000270*-----------------------------------------------------------------*
000280        05  WS-SAL-NOMBRE-PRODUCTO      PIC X(30).
000290        05  WS-SAL-CATEGORIA            PIC X(20).
000300        05  WS-SAL-MARCA                PIC X(20).
000310        05  WS-SAL-COSTO-UNIT           PIC S9(06)V9(02).
000320*-----------------------------------------------------------------*
000330*  METRICAS CALCULADAS (VER 3400-CALCULAR-METRICAS)               *
000340*-----------------------------------------------------------------*
000350        05  WS-SAL-BRUTO                PIC S9(09)V9(02).
000360        05  WS-SAL-IMP-DESCUENTO        PIC S9(09)V9(02).
000370        05  WS-SAL-NETO                 PIC S9(09)V9(02).
000380        05  WS-SAL-COSTO-TOTAL          PIC S9(09)V9(02).
000390        05  WS-SAL-GANANCIA             PIC S9(09)V9(02).
000400        05  WS-SAL-MARGEN-PCT           PIC S9(04)V9(02).
000410*-----------------------------------------------------------------*
000420*  BANDERAS DE MARGEN/COSTO INDEFINIDOS (NETO EN CERO O PRODUCTO   *
000430*  SIN MATCH -> MARGEN NO SE PROMEDIA, COSTO/GANANCIA EN BLANCO). *
000440*-----------------------------------------------------------------*
000450        05  WS-SAL-INDICADORES.
000460            10  WS-SAL-IND-MARGEN       PIC X(01).
000470                88  WS-SAL-MARGEN-DEFINIDO  VALUE 'S'.
000480                88  WS-SAL-MARGEN-NULO      VALUE 'N'.
000490            10  WS-SAL-IND-MATCH        PIC X(01).
000500                88  WS-SAL-PRODUCTO-ENCONTRADO  VALUE 'E'.
000510                88  WS-SAL-PRODUCTO-SIN-MATCH   VALUE 'M'.
000520*-----------------------------------------------------------------*
000521*  VISTA COMBINADA DE LAS DOS BANDERAS PARA COPIARLAS DE UN SAQUE  *
000522*  AL ARMAR UN REGISTRO NUEVO (INITIALIZE/MOVE EN UN SOLO PASO).  *
000523*-----------------------------------------------------------------*
000524        05  WS-SAL-INDIC-R     REDEFINES WS-SAL-INDICADORES.
000525            10  WS-SAL-IND-COMBO        PIC X(02).
000530        05  FILLER                      PIC X(09).
000540*-----------------------------------------------------------------*
