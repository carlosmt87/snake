000100*-----------------------------------------------------------------*
000110*  LAYOUT DE VENTA CRUDA (ARCHIVO DE ENTRADA DE TRANSACCIONES)     *
000120*  Un registro por cada venta informada por el punto de venta.    *
000130*  Ancho fijo, organizacion secuencial.                           *
000140*-----------------------------------------------------------------*
000150    01  WS-ENT-VENTA.
000160        05  WS-ENT-ID-VENTA             PIC X(10).
000170        05  WS-ENT-FECHA-VENTA          PIC X(10).
000180*-----------------------------------------------------------------*
000190*  VISTA ALTERNATIVA DE LA FECHA PARA EXTRAER ANIO/MES/DIA        *
000200*  SIN TOCAR EL CAMPO ORIGINAL (USADA POR VALFEC01).              *
000210*-----------------------------------------------------------------*
000220        05  WS-ENT-FECHA-VTA-R  REDEFINES WS-ENT-FECHA-VENTA.
000230            10  WS-ENT-VTA-ANIO         PIC X(04).
000240            10  WS-ENT-VTA-GUION1       PIC X(01).
000250            10  WS-ENT-VTA-MES          PIC X(02).
000260            10  WS-ENT-VTA-GUION2       PIC X(01).
000270            10  WS-ENT-VTA-DIA          PIC X(02).
000280        05  WS-ENT-ID-PRODUCTO          PIC X(10).
000290        05  WS-ENT-CANTIDAD             PIC S9(05).
000300        05  WS-ENT-PRECIO-UNIT          PIC S9(06)V9(02).
000310        05  WS-ENT-ID-CLIENTE           PIC X(10).
000320        05  WS-ENT-ID-TIENDA            PIC X(05).
000330        05  WS-ENT-PCT-DESCUENTO        PIC S9(01)V9(04).
000340        05  FILLER                      PIC X(07).
000350*-----------------------------------------------------------------*
