000100*-----------------------------------------------------------------*
000110*  LAYOUTS DE LOS TRES RESUMENES (CATEGORIA/TIENDA/FECHA) Y DE    *
000120*  LAS LINEAS IMPRESAS DEL INFORME FINAL DE LA CORRIDA.           *
000130*-----------------------------------------------------------------*
000140*  RESUMEN POR CATEGORIA - UNA ENTRADA POR CATEGORIA DE ARTICULO  *
000150*  ANCHO TOTAL 90 (COINCIDE CON EL BUFFER DE SAL-RESCATEGO).      *
000160*-----------------------------------------------------------------*
000170    01  WS-SAL-RESCATEGO.
000180        05  WS-RCAT-CATEGORIA           PIC X(20).
000190        05  WS-RCAT-TOT-VENTAS          PIC S9(07).
000200        05  WS-RCAT-TOT-UNIDADES        PIC S9(09).
000210        05  WS-RCAT-TOT-BRUTO           PIC S9(11)V9(02).
000220        05  WS-RCAT-TOT-NETO            PIC S9(11)V9(02).
000230        05  WS-RCAT-TOT-GANANCIA        PIC S9(11)V9(02).
000240        05  FILLER                      PIC X(15).
000250*-----------------------------------------------------------------*
000260*  RESUMEN POR TIENDA - UNA ENTRADA POR CODIGO DE TIENDA          *
000270*  ANCHO TOTAL 70 (COINCIDE CON EL BUFFER DE SAL-RESTIENDA).      *
000280*-----------------------------------------------------------------*
000290    01  WS-SAL-RESTIENDA.
000300        05  WS-RTDA-ID-TIENDA           PIC X(05).
000310        05  WS-RTDA-TOT-VENTAS          PIC S9(07).
000320        05  WS-RTDA-TOT-UNIDADES        PIC S9(09).
000330        05  WS-RTDA-TOT-NETO            PIC S9(11)V9(02).
000340        05  WS-RTDA-TOT-GANANCIA        PIC S9(11)V9(02).
000350        05  WS-RTDA-MARGEN-PROM         PIC S9(04)V9(02).
000360        05  FILLER                      PIC X(17).
000370*-----------------------------------------------------------------*
000380*  RESUMEN POR FECHA - UNA ENTRADA POR DIA DE VENTA               *
000390*  ANCHO TOTAL 70 (COINCIDE CON EL BUFFER DE SAL-RESFECHA).       *
000400*-----------------------------------------------------------------*
000410    01  WS-SAL-RESFECHA.
000420        05  WS-RFEC-FECHA               PIC X(10).
000430        05  WS-RFEC-TOT-VENTAS          PIC S9(07).
000440        05  WS-RFEC-TOT-UNIDADES        PIC S9(09).
000450        05  WS-RFEC-TOT-NETO            PIC S9(11)V9(02).
000460        05  WS-RFEC-TOT-GANANCIA        PIC S9(11)V9(02).
000470        05  FILLER                      PIC X(18).
000480*-----------------------------------------------------------------*
000490*  LINEAS DEL INFORME FINAL (SAL-INFORME) - ANCHO COMUN 100.      *
000500*  WS-INF-LINEA ES EL UNICO BUFFER REAL; CADA TIPO DE LINEA SE     *
000510*  ARMA EN SU PROPIA VISTA (REDEFINES) Y LUEGO SE GRABA WS-INF-    *
000520*  LINEA, IGUAL QUE SIEMPRE SE HIZO EN ESTE SHOP PARA LOS          *
000530*  RENGLONES DE UN MISMO LISTADO.                                 *
000540*-----------------------------------------------------------------*
000550    01  WS-INF-LINEA                    PIC X(100).
000560*-----------------------------------------------------------------*
000570*  BANNER DE ETAPA (STAGE 1 EXTRACT / STAGE 2 VALIDATE / ETC.)     *
000580*-----------------------------------------------------------------*
000590    01  WS-INF-BANNER-ETAPA REDEFINES WS-INF-LINEA.
000600        05  WS-INF-ETAPA-PREFIJO        PIC X(08).
000610        05  WS-INF-ETAPA-TXT            PIC X(30).
000620        05  FILLER                      PIC X(62).
000630*-----------------------------------------------------------------*
000640*  LINEA DE RESULTADO DE UN CHEQUEO DE VALIDACION                 *
000650*-----------------------------------------------------------------*
000660    01  WS-INF-LINEA-CHEQUEO REDEFINES WS-INF-LINEA.
000670        05  WS-INF-CHK-NOMBRE           PIC X(24).
000680        05  WS-INF-CHK-RESULT           PIC X(05).
000690        05  FILLER                      PIC X(02).
000700        05  WS-INF-CHK-MENSAJE          PIC X(60).
000710        05  FILLER                      PIC X(09).
000720*-----------------------------------------------------------------*
000730*  LINEA DE DETALLE "REVENUE BY CATEGORY"                         *
000740*-----------------------------------------------------------------*
000750    01  WS-INF-LINEA-CATEG REDEFINES WS-INF-LINEA.
000760        05  WS-INF-CAT-NOMBRE           PIC X(20).
000770        05  WS-INF-CAT-VENTAS           PIC ZZZ,ZZZ,ZZ9.
000780        05  FILLER                      PIC X(04).
000790        05  WS-INF-CAT-NETO             PIC ZZ,ZZZ,ZZZ,ZZ9.99.
000800        05  FILLER                      PIC X(03).
000810        05  WS-INF-CAT-GANANCIA         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
000820        05  FILLER                      PIC X(28).
000830*-----------------------------------------------------------------*
000840*  LINEA DE DETALLE "TOP 5 PRODUCTS"                              *
000850*-----------------------------------------------------------------*
000860    01  WS-INF-LINEA-TOP5 REDEFINES WS-INF-LINEA.
000870        05  WS-INF-TOP-NOMBRE           PIC X(30).
000880        05  WS-INF-TOP-VENTAS           PIC ZZZ,ZZZ,ZZ9.
000890        05  FILLER                      PIC X(03).
000900        05  WS-INF-TOP-UNIDADES         PIC ZZZ,ZZZ,ZZ9.
000910        05  FILLER                      PIC X(02).
000920        05  WS-INF-TOP-NETO             PIC ZZ,ZZZ,ZZZ,ZZ9.99.
000930        05  FILLER                      PIC X(26).
000940*-----------------------------------------------------------------*
000950*  ENCABEZADOS ESTATICOS Y LINEAS FIJAS DEL INFORME (NO SE ARMAN,  *
000960*  SE GRABAN TAL CUAL O SE USAN COMO ORIGEN DE UN MOVE).           *
000970*-----------------------------------------------------------------*
000980    01  WS-INF-ENCAB-CATEG.
000990        05  FILLER                      PIC X(20) VALUE 'Categoria'.
001000        05  FILLER                      PIC X(14) VALUE 'Transacciones'.
001010        05  FILLER                      PIC X(18) VALUE 'Venta Neta'.
001020        05  FILLER                      PIC X(18) VALUE 'Ganancia'.
001030        05  FILLER                      PIC X(30) VALUE SPACES.
001040*-----------------------------------------------------------------*
001050    01  WS-INF-ENCAB-TOP5.
001060        05  FILLER                      PIC X(30) VALUE 'Producto'.
001070        05  FILLER                      PIC X(14) VALUE 'Transacciones'.
001080        05  FILLER                      PIC X(12) VALUE 'Unidades'.
001090        05  FILLER                      PIC X(18) VALUE 'Venta Neta'.
001100        05  FILLER                      PIC X(26) VALUE SPACES.
001110*-----------------------------------------------------------------*
001120    01  WS-INF-CIERRE                   PIC X(100) VALUE SPACES.
001130*-----------------------------------------------------------------*
