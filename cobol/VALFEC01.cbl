000010******************************************************************
000020*  SISTEMAS MINORISTA S.A.                                       *
000030*  RUTINA:  VALFEC01                                             *
000040*  PROPOSITO: VALIDAR QUE LA FECHA DE UNA VENTA TENGA FORMATO     *
000050*  AAAA-MM-DD Y SEA UNA FECHA DE CALENDARIO POSIBLE (CHEQUEO      *
000060*  valid_date_format DEL PASO VALIDATE). TAMBIEN SE USA DESDE     *
000070*  EL PASO TRANSFORM PARA DESCOMPONER LA FECHA YA VALIDADA.       *
000080******************************************************************
000090*  HISTORIAL DE CAMBIOS                                          *
000100*  04/10/1990 NB  ALTA DEL PROGRAMA (GRUPO MANTENIMIENTO 1).      *
000110*  22/01/1991 CP  SE AGREGA LA VALIDACION DE MES 1-12, ANTES      *
000120*                 SOLO SE CHEQUEABA EL RANGO DEL DIA (REQ-0067).  *
000130*  15/06/1992 RB  SE INCORPORA LA TABLA DE DIAS POR MES Y EL      *
000140*                 CHEQUEO DE AnIO BISIESTO (REQ-0101).            *
000150*  09/11/1993 RG  CORRECCION: FEBRERO DE AnIO BISIESTO QUEDABA    *
000160*                 EN 28 DIAS POR UN ERROR DE COMPARACION          *
000170*                 (REQ-0139).                                    *
000180*  30/03/1995 SU  SE DEVUELVE EL CODIGO Y LA DESCRIPCION DEL      *
000190*                 MOTIVO DE ERROR EN LUGAR DE UN SOLO FLAG        *
000200*                 (REQ-0177).                                    *
000210*  12/09/1998 NB  AJUSTE DE FIN DE SIGLO: LA REGLA DE AnIO        *
000220*                 BISIESTO NO CONTEMPLABA LOS SECULARES           *
000230*                 (DIVISIBLES POR 100 PERO NO POR 400); SE        *
000240*                 CORRIGE ANTES DEL ROLLOVER DEL 2000 (REQ-0214,  *
000250*                 FIX Y2K).                                      *
000260*  08/02/2002 CP  SE AGREGA EL CHEQUEO DE AnIO MINIMO AdMISIBLE   *
000270*                 (NO SE ACEPTAN VENTAS ANTERIORES A 1990)        *
000280*                 (REQ-0260).                                    *
000290*  17/05/2003 RB  SE AGREGA LA VISTA NUMERICA DEL FLAG DE DATOS   *
000300*                 VALIDADOS, PARA QUE LAS TRAZAS DE DEPURACION    *
000310*                 PUEDAN MOSTRAR SU VALOR EN FORMATO NUMERICO,    *
000320*                 IGUAL QUE YA SE HACIA CON LA BANDERA DE         *
000330*                 BISIESTO (REQ-0512).                            *
000340*  02/09/2003 RB  SE MUEVE EL CHEQUEO DE RANGO DE MES (01-12) A    *
000350*                 SU PROPIO PARRAFO 2000-VALIDAR-MES, QUE ANTES   *
000360*                 QUEDABA VACIO CON UN CONTINUE MIENTRAS LA        *
000370*                 VALIDACION SE HACIA EN 1000-INICIAR-VALIDACION   *
000380*                 (REQ-0515).                                     *
000390******************************************************************
000400       IDENTIFICATION DIVISION.
000410       PROGRAM-ID. VALFEC01.
000420       AUTHOR. N. BERGE.
000430       INSTALLATION. SISTEMAS MINORISTA S.A. - DEPTO. SISTEMAS.
000440       DATE-WRITTEN. 04/10/1990.
000450       DATE-COMPILED. 02/09/2003.
000460       SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA.
000470*-----------------------------------------------------------------*
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM.
000520*-----------------------------------------------------------------*
000530       DATA DIVISION.
000540*-----------------------------------------------------------------*
000550       WORKING-STORAGE SECTION.
000560
000570       01  WS-VAR-AUX.
000580           05  WS-VALIDAR-DATOS        PIC X(01) VALUE SPACES.
000590               88  VALIDACION-OK            VALUE 'S'.
000600               88  VALIDACION-NOTOK         VALUE 'N'.
000610           05  WS-RESTO-4              PIC S9(04) COMP.
000620           05  WS-RESTO-100            PIC S9(04) COMP.
000630           05  WS-RESTO-400            PIC S9(04) COMP.
000640           05  WS-ES-BISIESTO          PIC X(01) VALUE 'N'.
000650               88  WS-ANIO-BISIESTO         VALUE 'S'.
000660*-----------------------------------------------------------------*
000670*  VISTA NUMERICA DEL FLAG DE DATOS VALIDADOS, PARA TRAZAS DE      *
000680*  DEPURACION (REQ-0512), IGUAL CRITERIO QUE WS-ES-BISIESTO-R.     *
000690*-----------------------------------------------------------------*
000700       01  WS-VALIDAR-DATOS-R REDEFINES WS-VALIDAR-DATOS.
000710           05  WS-VALIDAR-DATOS-NUM    PIC 9(01).
000720*-----------------------------------------------------------------*
000730*  TABLA DE DIAS POR MES. SE CARGA COMO FILLER CON VALUE Y SE      *
000740*  REINTERPRETA CON REDEFINES COMO UNA OCCURS DE 12, SEGUN LA      *
000750*  COSTUMBRE DE ESTA CASA PARA TABLAS FIJAS CHICAS.                *
000760*-----------------------------------------------------------------*
000770       01  WS-DIAS-POR-MES-INIC       PIC X(24) VALUE
000780                '312831303130313130313031'.
000790
000800       01  WS-TABLA-DIAS-MES REDEFINES WS-DIAS-POR-MES-INIC.
000810           05  WS-TB-DIAS-MES      PIC 9(02) OCCURS 12 TIMES.
000820*-----------------------------------------------------------------*
000830*  VISTA NUMERICA DEL FLAG DE BISIESTO, PARA TRAZAS DE DEPURACION. *
000840*-----------------------------------------------------------------*
000850       01  WS-ES-BISIESTO-R    REDEFINES WS-ES-BISIESTO.
000860           05  WS-BISIESTO-NUM     PIC 9(01).
000870
000880*-----------------------------------------------------------------*
000890*  AnIO MINIMO ADMISIBLE PARA UNA VENTA, DECLARADO COMO CAMPO 77   *
000900*  INDEPENDIENTE (NO INTEGRA NINGUN GRUPO DE CONTROL), SEGUN LA    *
000910*  COSTUMBRE DE ESTA CASA PARA ESCALARES DE TRABAJO SUELTOS.      *
000920*-----------------------------------------------------------------*
000930       77  WS-AnIO-MINIMO              PIC 9(04) VALUE 1990.
000940*-----------------------------------------------------------------*
000950       LINKAGE SECTION.
000960*-----------------------------------------------------------------*
000970       01  LK-VAL-FECHA.
000980           05  LK-ENTRADA.
000990               10  LK-FEC-I.
001000                   15  LK-DD-I             PIC 9(02).
001010                   15  LK-MM-I             PIC 9(02).
001020                   15  LK-AAAA-I           PIC 9(04).
001030           05  LK-SALIDA.
001040               10  LK-VALIDACION-O         PIC X(01).
001050                   88  LK-FECHA-VALIDA          VALUE 'S'.
001060                   88  LK-FECHA-INVALIDA        VALUE 'N'.
001070               10  LK-MOTIVO-ERROR-O.
001080                   15  LK-COD-ERROR-O      PIC X(20).
001090                   15  LK-DES-ERROR-O      PIC X(100).
001100*-----------------------------------------------------------------*
001110       PROCEDURE DIVISION USING LK-VAL-FECHA.
001120*-----------------------------------------------------------------*
001130
001140           PERFORM 1000-INICIAR-VALIDACION
001150              THRU 1000-INICIAR-VALIDACION-FIN.
001160
001170           IF VALIDACION-OK
001180              PERFORM 2000-VALIDAR-MES
001190                 THRU 2000-VALIDAR-MES-FIN
001200           END-IF.
001210
001220           IF VALIDACION-OK
001230              PERFORM 2200-VALIDAR-AnIO
001240                 THRU 2200-VALIDAR-AnIO-FIN
001250           END-IF.
001260
001270           IF VALIDACION-OK
001280              PERFORM 3000-DETERMINAR-BISIESTO
001290                 THRU 3000-DETERMINAR-BISIESTO-FIN
001300           END-IF.
001310
001320           IF VALIDACION-OK
001330              PERFORM 3500-VALIDAR-DIA
001340                 THRU 3500-VALIDAR-DIA-FIN
001350           END-IF.
001360
001370           IF VALIDACION-OK
001380              PERFORM 4000-INFORMAR-FECHA-VALIDA
001390                 THRU 4000-INFORMAR-FECHA-VALIDA-FIN
001400           END-IF.
001410
001420           EXIT PROGRAM.
001430*-----------------------------------------------------------------*
001440       1000-INICIAR-VALIDACION.
001450
001460           SET VALIDACION-OK        TO TRUE.
001470           SET LK-FECHA-VALIDA      TO TRUE.
001480           MOVE SPACES              TO LK-COD-ERROR-O.
001490           MOVE SPACES              TO LK-DES-ERROR-O.
001500
001510       1000-INICIAR-VALIDACION-FIN.
001520           EXIT.
001530*-----------------------------------------------------------------*
001540       2000-VALIDAR-MES.
001550
001560           IF LK-MM-I < 1 OR LK-MM-I > 12
001570              PERFORM 9100-RECHAZAR-FECHA
001580                 THRU 9100-RECHAZAR-FECHA-FIN
001590              MOVE 'MES-FUERA-RANGO'   TO LK-COD-ERROR-O
001600              MOVE 'EL MES DEBE ESTAR ENTRE 01 Y 12'
001610                                       TO LK-DES-ERROR-O
001620           END-IF.
001630
001640       2000-VALIDAR-MES-FIN.
001650           EXIT.
001660*-----------------------------------------------------------------*
001670       2200-VALIDAR-AnIO.
001680
001690           IF LK-AAAA-I < WS-AnIO-MINIMO
001700              PERFORM 9100-RECHAZAR-FECHA
001710                 THRU 9100-RECHAZAR-FECHA-FIN
001720              MOVE 'AnIO-ANTERIOR-MINIMO' TO LK-COD-ERROR-O
001730              MOVE 'NO SE ACEPTAN VENTAS ANTERIORES AL AnIO '
001740                                       TO LK-DES-ERROR-O
001750           END-IF.
001760
001770       2200-VALIDAR-AnIO-FIN.
001780           EXIT.
001790*-----------------------------------------------------------------*
001800*  UN AnIO ES BISIESTO SI ES DIVISIBLE POR 4, EXCEPTO LOS          *
001810*  SECULARES (DIVISIBLES POR 100), QUE SON BISIESTOS SOLO SI       *
001820*  TAMBIEN SON DIVISIBLES POR 400. SE USA DIVIDE...RESTO PORQUE    *
001830*  EN ESTE SHOP NO SE USAN FUNCIONES INTRINSECAS.                  *
001840*-----------------------------------------------------------------*
001850       3000-DETERMINAR-BISIESTO.
001860
001870           MOVE 'N' TO WS-ES-BISIESTO.
001880           DIVIDE LK-AAAA-I BY 4   GIVING WS-RESTO-4
001890               REMAINDER WS-RESTO-4.
001900           DIVIDE LK-AAAA-I BY 100 GIVING WS-RESTO-100
001910               REMAINDER WS-RESTO-100.
001920           DIVIDE LK-AAAA-I BY 400 GIVING WS-RESTO-400
001930               REMAINDER WS-RESTO-400.
001940
001950           IF WS-RESTO-4 = 0
001960              IF WS-RESTO-100 NOT = 0
001970                 MOVE 'S' TO WS-ES-BISIESTO
001980              ELSE
001990                 IF WS-RESTO-400 = 0
002000                    MOVE 'S' TO WS-ES-BISIESTO
002010                 END-IF
002020              END-IF
002030           END-IF.
002040
002050       3000-DETERMINAR-BISIESTO-FIN.
002060           EXIT.
002070*-----------------------------------------------------------------*
002080       3500-VALIDAR-DIA.
002090
002100           IF LK-DD-I < 1
002110              PERFORM 9100-RECHAZAR-FECHA
002120                 THRU 9100-RECHAZAR-FECHA-FIN
002130              MOVE 'DIA-FUERA-RANGO'    TO LK-COD-ERROR-O
002140              MOVE 'EL DIA DEBE SER MAYOR O IGUAL A 01'
002150                                        TO LK-DES-ERROR-O
002160           ELSE
002170              IF LK-MM-I = 2 AND WS-ANIO-BISIESTO
002180                 AND LK-DD-I > 29
002190                 PERFORM 9100-RECHAZAR-FECHA
002200                    THRU 9100-RECHAZAR-FECHA-FIN
002210                 MOVE 'DIA-FUERA-RANGO' TO LK-COD-ERROR-O
002220                 MOVE 'FEBRERO DE AnIO BISIESTO LLEGA HASTA 29'
002230                                        TO LK-DES-ERROR-O
002240              ELSE
002250                 IF LK-DD-I > WS-TB-DIAS-MES (LK-MM-I)
002260                    PERFORM 9100-RECHAZAR-FECHA
002270                       THRU 9100-RECHAZAR-FECHA-FIN
002280                    MOVE 'DIA-FUERA-RANGO' TO LK-COD-ERROR-O
002290                    MOVE 'EL DIA NO EXISTE PARA EL MES INFORMADO'
002300                                        TO LK-DES-ERROR-O
002310                 END-IF
002320              END-IF
002330           END-IF.
002340
002350       3500-VALIDAR-DIA-FIN.
002360           EXIT.
002370*-----------------------------------------------------------------*
002380       4000-INFORMAR-FECHA-VALIDA.
002390
002400           MOVE 'FECHA VALIDA'         TO LK-DES-ERROR-O.
002410
002420       4000-INFORMAR-FECHA-VALIDA-FIN.
002430           EXIT.
002440*-----------------------------------------------------------------*
002450       9100-RECHAZAR-FECHA.
002460
002470           SET VALIDACION-NOTOK   TO TRUE.
002480           SET LK-FECHA-INVALIDA  TO TRUE.
002490
002500       9100-RECHAZAR-FECHA-FIN.
002510           EXIT.
002520*-----------------------------------------------------------------*
002530       END PROGRAM VALFEC01.
