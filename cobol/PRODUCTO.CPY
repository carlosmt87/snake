000010*-----------------------------------------------------------------*
000020*  LAYOUT DE PRODUCTO CRUDO (MAESTRO DE CATALOGO)                 *
000030*  Un registro por articulo del catalogo. Se usa tanto para la   *
000040*  lectura del crudo como para la grabacion del catalogo         *
000050*  depurado (LOAD escribe el mismo layout, sin los espacios).    *
000060*-----------------------------------------------------------------*
000070    01  WS-ENT-PRODUCTO.
000080        05  WS-ENT-ID-PRODUCTO          PIC X(10).
000090        05  WS-ENT-NOMBRE-PRODUCTO      PIC X(30).
000100        05  WS-ENT-CATEGORIA            PIC X(20).
000110        05  WS-ENT-MARCA                PIC X(20).
000120        05  WS-ENT-COSTO-UNIT           PIC S9(06)V9(02).
000130*-----------------------------------------------------------------*
000140*  COSTO UNITARIO DEL ARTICULO, TAL COMO VIENE DEL CRUDO DEL       *
000150*  CATALOGO. LA CORRIDA NO LE APLICA NINGUN CHEQUEO PROPIO (LAS    *
000160*  OCHO VALIDACIONES DE CALIDAD SON SOLO SOBRE EL CRUDO DE VENTAS).*
000170*-----------------------------------------------------------------*
000180        05  WS-ENT-STOCK-ACTUAL         PIC S9(07).
000190*-----------------------------------------------------------------*
000200*  EL STOCK SE ARRASTRA PORQUE VIENE EN EL CRUDO PERO NINGUN      *
000210*  PASO DEL PIPELINE LO CONSUME (VER NOTA DE TRANSFORM).          *
000220*-----------------------------------------------------------------*
000230        05  FILLER                      PIC X(05).
000240*-----------------------------------------------------------------*
